000100*******************************************
000200*                                          *
000300*  Record Definition For Py Net Calc       *
000400*        Request File                      *
000500*     One record read per rating request   *
000600*******************************************
000700* Logical rec 31 bytes, padded to 35 by filler (short lines are
000800*  space filled on read by the runtime).
000900* 14/09/1987 dgh - Created as Pywhcalc request rec (emp-no+gross).
001000* 11/03/1999 klb - Regime-style key subst for emp-no, now rates
001100*                  secondees under a chosen tax regime not a
001200*                  single employee withholding table.
001300* 09/07/2025 sct - Renamed fields Req- for PYR2201 rebuild.
001400 01  PY-Request-Record.
001500     03  Req-Regime-Code      pic x(20).
001600     03  Req-Gross-Salary-Tx  pic x(11).
001700     03  Req-Gross-Salary     redefines Req-Gross-Salary-Tx
001800                               pic 9(9)v99.
001900     03  filler               pic x(4).
