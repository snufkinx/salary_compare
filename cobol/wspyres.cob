000100*******************************************
000200*                                          *
000300*  Record Definition For Py Net Calc       *
000400*      Result Record(s)                    *
000500*                                          *
000600*  One Calc-Result per rating; held in     *
000700*  WS-Compare-Table when several results   *
000800*  are accumulated for Compare mode.        *
000900*******************************************
001000* 14/09/1987 dgh - Created as Pywhcalc Net-Pay-Record (Fwt/Fica/
001100*                  Swt amounts only, no bracket detail kept).
001200* 06/08/2002 pmk - Renamed Rs- prefix, QTD/YTD style repeating
001300*                  groups borrowed from Wspycoh for itemised deds.
001400* 09/07/2025 sct - PYR2201 - Added Rs-Bracket occurs 10 so the
001500*                  detail report can show the income-tax
001600*                  bracket walk, not just the final tax figure.
001700* 21/01/2026 sct - PYR2309 - Compare-table entry laid out to match
001800*                  one-for-one, as Wspycoh does for Qtd/Ytd.
001900*
002000 01  PY-Calc-Result-Record.
002100     03  RS-Regime-Code         pic x(20).
002200     03  RS-Country             pic x(20).
002300     03  RS-Employ-Type         pic x(20).
002400     03  RS-Gross               pic 9(9)v99.
002500     03  RS-Tax-Base            pic 9(9)v99.
002600     03  RS-Total-Deductions    pic 9(9)v99.
002700     03  RS-Net                 pic 9(9)v99.
002800     03  RS-Net-Pct             pic 9(3)v9.
002900     03  RS-Net-Monthly         pic 9(9)v99.
003000     03  RS-Deduction-Count     pic 9(2) binary-char unsigned.
003100     03  RS-Deduction  occurs 12 times.
003200         05  RSD-Name           pic x(30).
003300         05  RSD-Amount         pic 9(9)v99.
003400         05  RSD-Rate           pic 9v9999.
003500     03  RS-Bracket-Count       pic 9(2) binary-char unsigned.
003600     03  RS-Bracket  occurs 10 times.
003700         05  RSB-Lower          pic 9(9)v99.
003800         05  RSB-Upper          pic 9(9)v99.
003900         05  RSB-Rate           pic 9v9999.
004000         05  RSB-Taxable-Amt    pic 9(9)v99.
004100         05  RSB-Tax-Amt        pic 9(9)v99.
004200     03  filler                 pic x(6).
004300*
004400 01  WS-Compare-Count       pic 99    binary-char unsigned.
004500 01  WS-Compare-Table.
004600     03  WS-Compare-Entry  occurs 1 to 20 times
004700                   depending on WS-Compare-Count
004800                   indexed by WS-Cmp-Idx.
004900         05  CMP-Regime-Code        pic x(20).
005000         05  CMP-Country            pic x(20).
005100         05  CMP-Employ-Type        pic x(20).
005200         05  CMP-Gross              pic 9(9)v99.
005300         05  CMP-Tax-Base           pic 9(9)v99.
005400         05  CMP-Total-Deductions   pic 9(9)v99.
005500         05  CMP-Net                pic 9(9)v99.
005600         05  CMP-Net-Pct            pic 9(3)v9.
005700         05  CMP-Net-Monthly        pic 9(9)v99.
005800         05  CMP-Deduction-Count    pic 9(2) binary-char unsigned.
005900         05  CMP-Deduction  occurs 12 times.
006000             07  CMPD-Name          pic x(30).
006100             07  CMPD-Amount        pic 9(9)v99.
006200             07  CMPD-Rate          pic 9v9999.
006300         05  CMP-Bracket-Count      pic 9(2) binary-char unsigned.
006400         05  CMP-Bracket  occurs 10 times.
006500             07  CMPB-Lower         pic 9(9)v99.
006600             07  CMPB-Upper         pic 9(9)v99.
006700             07  CMPB-Rate          pic 9v9999.
006800             07  CMPB-Taxable-Amt   pic 9(9)v99.
006900             07  CMPB-Tax-Amt       pic 9(9)v99.
007000         05  filler                 pic x(6).
