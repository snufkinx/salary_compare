000100*******************************************
000200*                                          *
000300*  Print-Line Layouts For Py Net Calc      *
000400*      Detail & Comparison Reports         *
000500*                                          *
000600*  148 cols, Landscape, same banner habit  *
000700*  as Vacprint but built by Move/String    *
000800*  (no Report Writer - this is a batch     *
000900*  run, no print-queue/terminal attached). *
001000*******************************************
001100* 02/02/2026 sct - PYR2309 - Created, following Vacprint's column
001200*                  layout but plain Write, for the new Net-Salary
001300*                  Calculation & Comparison reports.
001350* 10/08/2026 sct - PYR2417 - Widened Prl-Line 128->144; the
001360*                  comparison summary row was one STRING short of
001370*                  room for tax base, total deductions, net/month
001380*                  and net pct alongside gross and net.
001400*
001500 01  PY-Print-Line.
001600     03  PRL-Line               pic x(144).
001700     03  filler                 pic x(4).
001800*
001900* Page-heading alternate view of the same 148 bytes (column
002000* positions follow the Vacprint house style).
002100*
002200 01  PY-Rpt-Heading redefines PY-Print-Line.
002300     03  PRH-Prog-Name          pic x(17).
002400     03  filler                 pic x(33).
002500     03  PRH-Title              pic x(40).
002600     03  filler                 pic x(10).
002700     03  PRH-Run-Date           pic x(10).
002800     03  filler                 pic x(10).
002900     03  PRH-Run-Time           pic x(8).
003000     03  filler                 pic x(4).
003100*
003200 01  PY-Csv-Line.
003300     03  PCL-Line               pic x(250).
003400     03  filler                 pic x(6).
