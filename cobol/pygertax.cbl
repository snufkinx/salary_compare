000100***************************************************************
000200*                                                             *
000300*         German Exact-Formula Tax Evaluator                 *
000400*                                                             *
000500***************************************************************
000600*
000700 identification          division.
000800*========================
000900*
001000**
001100      program-id.       pygertax.
001200**
001300*    Author.            R A Fenwick FBCS, 02/03/1989.
001400**
001500*    Installation.      Applewood Computers - Payroll Bureau
001600*                        Services Division.
001700**
001800*    Date-Written.      02/03/1989.
001900**
002000*    Date-Compiled.
002100**
002200*    Security.          Commercial In Confidence - internal
002300*                        bureau use, not for client resale.
002400**
002500*    Remarks.           Zone-polynomial tax evaluator.  Was a
002600*                        general GBP PAYE basic/higher-rate
002700*                        projector; since 2022 fixed to the
002800*                        German Lohnsteuer exact formula,
002900*                        called as a cross-check alongside the
003000*                        bracket table in Wspyregt for Germany.
003100**
003200*    Called by.         Pynetclc, paragraph Bb025.
003300**
003400*    Error messages used.
003500*                        None - out of range income is clamped
003600*                        by the caller first.
003700**
003800* Changes:
003900* 02/03/1989 raf -      Created as generic Zone-Polynomial
004000*                       evaluator for GBP basic/higher-rate
004100*                       PAYE projections.
004200* 14/11/1991 raf -      Added top (additional-rate) zone.
004300* 23/02/1999 klb -      Y2K sweep, no stored dates affected.
004400* 19/11/2007 pmk -      Zone bounds/rates moved to Linkage, a
004500*                       caller can supply its own constants -
004600*                       first outside use, Emea desk.
004700* 17/03/2022 sct - 1180 Repurposed for the German Lohnsteuer
004800*                       formula (2024 BMF constants);
004900*                       constants fixed in Working-Storage,
005000*                       GBP PAYE caller withdrawn.
005100* 21/01/2026 sct - 2309 Called from Pynetclc as a cross-check
005200*                       line for German regimes.  Rounds half
005300*                       up to 2 decimals per bureau standard.
005400**
005500***************************************************************
005600*
005700 environment             division.
005800*========================
005900*
006000 configuration           section.
006100 special-names.
006200     class Ww-Numeric-Class is "0" thru "9".
006300     C01 is Top-Of-Form.
006400*
006500 data                    division.
006600*========================
006700*
006800 working-storage         section.
006900*------------------------
007000 77  Prog-Name       pic x(17)   value "PYGERTAX (1.1.00)".
007100*
007200* Zone bounds & rates, 2024 BMF constants.  Stored as one
007300* literal blob and redefined numeric, the way the old PAYE
007400* table was held before Linkage took it over in 2007 - keeps
007500* five related magic numbers from drifting apart.
007600*
007700 01  WS-Const-Block  pic x(44)
007800         value "00120960000684800002778250000922980140000042".
007900 01  WS-Const-Fields redefines WS-Const-Block.
008000     03  WS-Zone1-Upper    pic 9(7)v99.
008100     03  WS-Zone2-Upper    pic 9(7)v99.
008200     03  WS-Zone3-Upper    pic 9(7)v99.
008300     03  WS-Poly-Coeff-A   pic 9(5)v99.
008400     03  WS-Poly-Coeff-B   pic 9(5)v99.
008500     03  WS-Zone3-Rate     pic 9v99.
008600*
008700 01  WS-Zone4-Rate     pic 9v99         value 0.45.
008800 01  WS-Zone3-Base-Tax pic s9(7)v99     value 106477.72.
008900*
009000 01  WS-Work.
009100     03  WS-Z          pic s9(3)v9999  comp-3.
009200     03  WS-Tax-Raw    pic s9(9)v9999  comp-3.
009300     03  WS-Idx        binary-char unsigned.
009400     03  filler        pic x(1).
009500*
009600* Audit-trail date, cc/yy/mm/dd alternate view - same habit as
009700* the old Wsa-Date block in Py000, so a dump of this module's
009800* Working-Storage always shows when it last ran.
009900*
010000 01  WS-Date-Long      pic x(21).
010100 01  WS-Date-Long-Parts redefines WS-Date-Long.
010200     03  WSDL-Ccyymmdd     pic 9(8).
010300     03  WSDL-Hhmmss       pic 9(6).
010400     03  WSDL-Hundredths   pic 9(2).
010500     03  WSDL-Gmt-Diff     pic x(5).
010600 01  WS-Audit-Date     pic 9(8)         value zero.
010700 01  WS-Audit-Date-Parts redefines WS-Audit-Date.
010800     03  WSAD-Cc       pic 99.
010900     03  WSAD-Yy       pic 99.
011000     03  WSAD-Mm       pic 99.
011100     03  WSAD-Dd       pic 99.
011200*
011300 linkage                 section.
011400*------------------------
011500 01  LK-Taxable-Income pic 9(9)v99.
011600 01  LK-Tax-Amount     pic 9(9)v99.
011700 01  LK-Filler         pic x(1).
011800*
011900 procedure division using LK-Taxable-Income
012000                          LK-Tax-Amount.
012100*
012200 aa000-Main               section.
012300*********************************
012400*
012500     move     current-date        to WS-Date-Long.
012600     move     WSDL-Ccyymmdd       to WS-Audit-Date.
012700     move     zero              to LK-Tax-Amount WS-Tax-Raw.
012800     if       LK-Taxable-Income not > WS-Zone1-Upper
012900              go to aa000-Exit
013000     end-if.
013100     if       LK-Taxable-Income not > WS-Zone2-Upper
013200              perform bb010-Zone-2-Progressive thru bb010-Exit
013300              go to aa000-Exit
013400     end-if.
013500     if       LK-Taxable-Income not > WS-Zone3-Upper
013600              perform bb020-Zone-3-Linear thru bb020-Exit
013700              go to aa000-Exit
013800     end-if.
013900     perform  bb030-Zone-4-Top-Rate thru bb030-Exit.
014000*
014100 aa000-Exit.
014200     goback.
014300*
014400 bb010-Zone-2-Progressive.
014500*
014600*    z = (y - 12096) / 10000 ;  tax = (922.98 * z + 1400) * z
014700*
014800     compute  WS-Z rounded =
014900              (LK-Taxable-Income - WS-Zone1-Upper) / 10000.
015000     compute  WS-Tax-Raw rounded =
015100              (WS-Poly-Coeff-A * WS-Z + WS-Poly-Coeff-B) * WS-Z.
015200     perform  bb090-Round-And-Return thru bb090-Exit.
015300 bb010-Exit.
015400     exit.
015500*
015600 bb020-Zone-3-Linear.
015700*
015800*    tax = 0.42 * y - 10208.78
015900*
016000     compute  WS-Tax-Raw rounded =
016100              WS-Zone3-Rate * LK-Taxable-Income - 10208.78.
016200     perform  bb090-Round-And-Return thru bb090-Exit.
016300 bb020-Exit.
016400     exit.
016500*
016600 bb030-Zone-4-Top-Rate.
016700*
016800*    tax = Zone3-Base-Tax + 0.45 * (y - Zone3-Upper)
016900*
017000     compute  WS-Tax-Raw rounded =
017100              WS-Zone3-Base-Tax + WS-Zone4-Rate *
017200              (LK-Taxable-Income - WS-Zone3-Upper).
017300     perform  bb090-Round-And-Return thru bb090-Exit.
017400 bb030-Exit.
017500     exit.
017600*
017700 bb090-Round-And-Return.
017800     if       WS-Tax-Raw not > zero
017900              move     zero to LK-Tax-Amount
018000     else
018100              move     WS-Tax-Raw to LK-Tax-Amount
018200     end-if.
018300 bb090-Exit.
018400     exit.
