000100*******************************************
000200*                                          *
000300*  Record Definition For Py Net Calc       *
000400*      Currency Rate Table                 *
000500*                                          *
000600*  Fixed local-ccy-per-EUR rates, NOT a    *
000700*  live feed - see Aa006-Build-Ccy-Table   *
000800*  in Pynetclc.  Used once per run, at     *
000900*  regime-table build time, to turn a      *
001000*  regime's local-ccy thresholds into EUR. *
001100*******************************************
001200* 14/09/1987 dgh - Created as Pywhcalc Ccy-Block (GBP/USD only,
001300*                  the bureau's only two overseas payrolls then).
001400* 06/08/2002 pmk - DEM entries removed on Euro changeover, EUR is
001500*                  now the table's home currency (rate 1.0000).
001600* 19/11/2007 pmk - CZK & ILS rows added for the new Emea desk.
001700* 14/03/2019 djw - BGN & RON rows added (freelancer regimes).
001800* 09/07/2025 sct - PYR2201 - Unknown-ccy fallback rate forced to
001900*                  1.0000 rather than an abend (see Zz050).
002000*
002100 01  WS-Ccy-Count        pic 9       binary-char unsigned.
002200 01  WS-Ccy-Table.
002300     03  CR-Entry  occurs 6 to 10 times
002400                   depending on WS-Ccy-Count
002500                   ascending key CR-Ccy
002600                   indexed by CR-Idx.
002700         05  CR-Ccy         pic x(3).
002800         05  CR-Per-Eur     pic 9(5)v9(4).
002900         05  filler         pic x(3).
