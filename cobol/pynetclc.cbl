000100***************************************************************
000200*                                                             *
000300*           Multi-Country Net-Salary Comparison Batch        *
000400*                                                             *
000500***************************************************************
000600*
000700 identification          division.
000800*========================
000900*
001000**
001100      program-id.       pynetclc.
001200**
001300*    Author.            D G Haldane, 14/09/1987.
001400**
001500*    Installation.      Applewood Computers - Payroll Bureau
001600*                        Services Division.
001700**
001800*    Date-Written.      14/09/1987.
001900**
002000*    Date-Compiled.
002100**
002200*    Security.          Copyright (C) 1987 - 2026 & later,
002300*                        Applewood Computers.  Distributed
002400*                        under the GNU General Public License.
002500*                        See the file COPYING for details.
002600**
002700*    Remarks.           Rates one or more annual gross salaries
002800*                        against the bureau's tax-regime rule
002900*                        tables and prints a net-salary detail
003000*                        or comparison report.  No employee
003100*                        master is read - this is a what-if
003200*                        rating tool for the Emea desk, not a
003300*                        payroll run.
003400**
003500*    Called Modules.    Pygertax (German exact formula cross
003600*                        check, Germany regimes only).
003700**
003800*    Files Used.
003900*                        Py-Request-File.   Input ratings.
004000*                        Py-Detail-File.    Single-calc report.
004100*                        Py-Compare-File.   Comparison report.
004200*                        Py-Csv-File.       Result Csv mirror.
004300**
004400*    Error messages used.
004500*                        PY010-13, PY020-21 (see Error-Messages
004600*                        below).
004700**
004800* Changes:
004900* 14/09/1987 dgh -      Created as Pywhcalc - single US Fwt/
005000*                       Fica/Swt withholding calculator, one
005100*                       employee at a time, screen driven.
005200* 23/02/1999 klb -      Y2K sweep - WS-Test-Date widened, no
005300*                       2-digit years left in this program.
005400* 06/08/2002 pmk -      Euro changeover.  Gross/net now held
005500*                       and rated in Eur throughout; the old
005600*                       Usd-only Wspypay ceiling table retired.
005700* 19/11/2007 pmk -      Emea desk - Czech & Israeli regimes
005800*                       added, first use of a local-currency
005900*                       conversion rate at table build time.
006000* 02/05/2013 djw -      Renamed Pywhcalc to Pynetclc.  Spain
006100*                       (3 cities), France & Portugal regimes
006200*                       added; batch driver replaces the old
006300*                       screen loop, run from a request file.
006400* 14/03/2019 djw -      Bulgaria & Romania freelancer regimes
006500*                       added for the contractor desk.
006600* 09/07/2025 sct - 2201 Collapsed the separate Fwt/Swt/Lwt/Stax
006700*                       cutoff copybooks into one generic
006800*                       Regime/Deduction-Rule/Tax-Bracket shape
006900*                       (Wspyregt) so a new country needs data
007000*                       only, no new code.
007100* 21/01/2026 sct - 2309 Rebuilt as this program: compare mode
007200*                       (several codes, one salary) added
007300*                       alongside calculate mode; Csv mirror
007400*                       output added; Pygertax wired in as a
007500*                       cross-check line for Germany.
007600**
007700***************************************************************
007800*
007900 environment             division.
008000*========================
008100*
008200 configuration           section.
008300 special-names.
008400     class Ww-Numeric-Class is "0" thru "9".
008500     C01 is Top-Of-Form.
008600*
008700 input-output            section.
008800 file-control.
008900     select   PY-Request-File
009000              assign to "PYREQIN"
009100              organization is line sequential
009200              file status is WS-Request-Status.
009300     select   PY-Detail-File
009400              assign to "PYDETRPT"
009500              organization is line sequential
009600              file status is WS-Detail-Status.
009700     select   PY-Compare-File
009800              assign to "PYCMPRPT"
009900              organization is line sequential
010000              file status is WS-Compare-Status.
010100     select   PY-Csv-File
010200              assign to "PYRESCSV"
010300              organization is line sequential
010400              file status is WS-Csv-Status.
010500*
010600 data                    division.
010700*========================
010800*
010900 file section.
011000*------------------------
011100 fd  PY-Request-File.
011200 01  PY-Request-Line.
011300     03  PRL-Request-Data    pic x(33).
011400     03  filler              pic x(2).
011500*
011600 fd  PY-Detail-File.
011700 01  PY-Detail-Line.
011800     03  PDL-Detail-Data      pic x(146).
011900     03  filler               pic x(2).
012000*
012100 fd  PY-Compare-File.
012200 01  PY-Compare-Line.
012300     03  PCM-Compare-Data     pic x(146).
012400     03  filler               pic x(2).
012500*
012600 fd  PY-Csv-File.
012700 01  PY-Csv-File-Line.
012800     03  PCF-Csv-Data          pic x(254).
012900     03  filler                pic x(2).
013000*
013100 working-storage         section.
013200*------------------------
013300 77  Prog-Name            pic x(17) value "PYNETCLC (2.3.00)".
013400*
013500 copy "wspyreq.cob".
013600 copy "wspyregt.cob".
013700 copy "wspyccy.cob".
013800 copy "wspyres.cob".
013900 copy "wspyprt.cob".
014000*
014100 01  WS-File-Status.
014200     03  WS-Request-Status   pic xx   value "00".
014300     03  WS-Detail-Status    pic xx   value "00".
014400     03  WS-Compare-Status   pic xx   value "00".
014500     03  WS-Csv-Status       pic xx   value "00".
014600     03  filler              pic x(2).
014700*
014800 01  WS-Switches.
014900     03  WS-Request-Eof-Sw   pic x    value "N".
015000         88  WS-Request-Eof       value "Y".
015100     03  WS-German-Check-Sw  pic x    value "N".
015200         88  WS-German-Check-Due   value "Y".
015300     03  WS-Regime-Found-Sw  pic x    value "N".
015400         88  WS-Regime-Found       value "Y".
015500     03  WS-Ccy-Found-Sw     pic x    value "N".
015600         88  WS-Ccy-Found          value "Y".
015700     03  filler              pic x(2).
015800*
015900* Read-ahead buffer for the Gross-Salary control break -
016000* the usual "hold the next record" trick so a run of requests
016100* sharing one salary can be spotted before it is all read.
016200*
016300 01  WS-Hold-Request.
016400     03  WS-Hold-Regime-Code   pic x(20).
016500     03  WS-Hold-Gross-Salary  pic 9(9)v99.
016600     03  filler                pic x(2).
016700*
016800 01  WS-Salary-Work.
016900     03  WS-Salary-Raw        pic x(11).
017000     03  WS-Salary-Strip      pic x(11).
017100     03  WS-Salary-Strip-Num  redefines WS-Salary-Strip
017200                               pic 9(9)v99.
017300     03  WS-Salary-Final      pic x(11).
017400     03  WS-Salary-Final-Num  redefines WS-Salary-Final
017500                               pic 9(9)v99.
017600     03  WS-Salary-Idx        binary-char unsigned.
017700     03  WS-Salary-Strip-Len  binary-char unsigned.
017800     03  WS-Salary-Pad        binary-char unsigned.
017900     03  WS-Salary-Valid-Sw   pic x.
018000         88  WS-Salary-Is-Valid    value "Y".
018100     03  filler               pic x(2).
018200*
018300 01  WS-Rule-Done-Table.
018400     03  WS-Rule-Done  occurs 12 times   pic x   value "N".
018500         88  WS-Rule-Is-Done             value "Y".
018600     03  filler        pic x(2).
018700*
018800 01  WS-Counters.
018900     03  WS-RG-Dedn-Sub       binary-char unsigned.
019000     03  WS-Bracket-Idx       binary-char unsigned.
019100     03  WS-Cmp-Sub           binary-char unsigned.
019200     03  WS-Dedn-Idx          binary-char unsigned.
019300     03  WS-RC                binary-char unsigned.
019400     03  WS-Req-Count         pic 9(5)  comp.
019500     03  WS-Calc-Count        pic 9(5)  comp.
019600     03  WS-Compare-Run-Count pic 9(5)  comp.
019700     03  WS-Error-Count       pic 9(5)  comp.
019800     03  WS-SS-Tally          pic 99    binary-char unsigned.
019850     03  WS-Ptr               pic 9(3)  comp.
019900     03  filler               pic x(2).
020000*
020100 01  WS-Calc-Work.
020200     03  WS-Gross                 pic 9(9)v99.
020300     03  WS-Social-Security-Tot   pic 9(9)v99.
020400     03  WS-Income-Tax-Amt        pic 9(9)v99.
020500     03  WS-Net-Income            pic 9(9)v99.
020600     03  WS-Reduction             pic 9(7)v99.
020700     03  WS-Base-Amt              pic 9(9)v99.
020800     03  WS-Capped-Base           pic 9(9)v99.
020900     03  WS-Dedn-Amt              pic 9(9)v99.
021000     03  WS-Remaining             pic s9(9)v99.
021100     03  WS-Bracket-Width         pic 9(9)v99.
021200     03  WS-Taxable-In-Bracket    pic 9(9)v99.
021300     03  WS-Tax-In-Bracket        pic 9(9)v99.
021400     03  WS-Tax-Sum               pic 9(9)v99.
021500     03  WS-German-Check-Amt      pic 9(9)v99.
021600     03  WS-Local-Ccy             pic x(3).
021700     03  WS-Local-Rate            pic 9(5)v9999  value 1.0000.
021800     03  WS-Gross-Local           pic 9(9).
021900     03  WS-Net-Local             pic 9(9).
022000     03  filler                   pic x(2).
022100*
022200* Working copy of "the result currently being printed" - filled
022300* either straight from Py-Calc-Result-Record (Calculate mode) or
022400* from one Ws-Compare-Entry row (Compare mode) so Cc015 below
022500* need carry only one set of print paragraphs, not two.
022600*
022700 01  WS-Print-Result.
022800     03  WS-Print-Result-Regime-Code   pic x(20).
022900     03  WS-Print-Result-Country       pic x(20).
023000     03  WS-Print-Result-Employ-Type   pic x(20).
023100     03  WS-Print-Result-Gross         pic 9(9)v99.
023200     03  WS-Print-Result-Tax-Base      pic 9(9)v99.
023300     03  WS-Print-Result-Total-Deds    pic 9(9)v99.
023400     03  WS-Print-Result-Net           pic 9(9)v99.
023500     03  WS-Print-Result-Net-Pct       pic 9(3)v9.
023600     03  WS-Print-Result-Net-Monthly   pic 9(9)v99.
023700     03  WS-Print-Result-Dedn-Count
023800             pic 9(2) binary-char unsigned.
023900     03  WS-Print-Result-Dedn  occurs 12 times.
024000         05  WS-Print-Result-Dedn-Name    pic x(30).
024100         05  WS-Print-Result-Dedn-Amount  pic 9(9)v99.
024200         05  WS-Print-Result-Dedn-Rate    pic 9v9999.
024300     03  WS-Print-Result-Bracket-Count
024400             pic 9(2) binary-char unsigned.
024500     03  WS-Print-Result-Bkt  occurs 10 times.
024600         05  WS-Print-Result-Bkt-Lower    pic 9(9)v99.
024700         05  WS-Print-Result-Bkt-Upper    pic 9(9)v99.
024800         05  WS-Print-Result-Bkt-Rate     pic 9v9999.
024900         05  WS-Print-Result-Bkt-Taxable  pic 9(9)v99.
025000         05  WS-Print-Result-Bkt-Tax      pic 9(9)v99.
025100     03  filler                        pic x(6).
025200*
025300* Edit fields for report & Csv lines - no Report Writer on a
025400* batch-only job, so lines are built by hand with Move/String,
025500* the way Vacprint's detail lines were before RW came along.
025600*
025700 01  WS-Edit-Fields.
025800     03  WS-Edit-Amt        pic z,zzz,zzz,zz9.99.
025900     03  WS-Edit-Amt2       pic z,zzz,zzz,zz9.99.
026000     03  WS-Edit-Pct-Raw    pic 999v9.
026100     03  WS-Edit-Pct        pic zz9.9.
026200     03  WS-Edit-Rate-Raw    pic 999v9.
026300     03  WS-Edit-Rate       pic zz9.9.
026350     03  WS-Edit-Rate-Sign  pic x.
026400     03  WS-Edit-Local      pic z,zzz,zz9.
026500*
026600* Plain (no thousands-comma) amount/pct fields, Csv mirror only.
026700*
026800     03  WS-Csv-Amt-1       pic z(8)9.99.
026900     03  WS-Csv-Amt-2       pic z(8)9.99.
027000     03  WS-Csv-Amt-3       pic z(8)9.99.
027100     03  WS-Csv-Amt-4       pic z(8)9.99.
027200     03  WS-Csv-Amt-5       pic z(8)9.99.
027300     03  WS-Csv-Pct         pic zz9.9.
027400     03  WS-Csv-Rate        pic z.9999.
027500     03  filler             pic x(2).
027600*
027700 01  WS-Date-Long       pic x(21).
027800 01  WS-Date-Parts redefines WS-Date-Long.
027900     03  WSDL-Ccyymmdd    pic 9(8).
028000     03  WSDL-Rest        pic x(13).
028100 01  WS-Run-Date        pic x(10)  value spaces.
028200 01  WS-Run-Date-Ccyymmdd redefines WS-Run-Date.
028300     03  WSRD-Cc          pic 99.
028400     03  WSRD-Yy          pic 99.
028500     03  filler           pic x.
028600     03  WSRD-Mm           pic 99.
028700     03  filler           pic x.
028800     03  WSRD-Dd           pic 99.
028900*
029000 01  Error-Messages.
029100     03  PY010   pic x(45)
029200         value "PY010 Unable to open Request file, status =".
029300     03  PY011   pic x(45)
029400         value "PY011 Unable to open Detail file, status =".
029500     03  PY012   pic x(46)
029600         value "PY012 Unable to open Compare file, status =".
029700     03  PY013   pic x(43)
029800         value "PY013 Unable to open Csv file, status =".
029900     03  PY020   pic x(46)
030000         value "PY020 Unknown regime code, skipped - valid:".
030100     03  PY021   pic x(40)
030200         value "PY021 Invalid salary amount, skipped -".
030300     03  filler  pic x(2).
030400*
030500 procedure division.
030600*===================
030700*
030800 aa000-Main                  section.
030900*********************************
031000*
031100     move     current-date      to WS-Date-Long.
031200     move     WSDL-Ccyymmdd(1:2) to WSRD-Cc.
031300     move     WSDL-Ccyymmdd(3:2) to WSRD-Yy.
031400     move     "-"                to WS-Run-Date(5:1).
031500     move     WSDL-Ccyymmdd(5:2) to WSRD-Mm.
031600     move     "-"                to WS-Run-Date(8:1).
031700     move     WSDL-Ccyymmdd(7:2) to WSRD-Dd.
031800     move     zero              to WS-Req-Count WS-Calc-Count
031900                                    WS-Compare-Run-Count
032000                                    WS-Error-Count.
032100     perform  aa005-Build-Regime-Table   thru aa005-Exit.
032200     perform  aa006-Build-Ccy-Table thru aa006-Exit.
032300     perform  aa010-Open-Files           thru aa010-Exit.
032400     perform  bb000-Process-Requests     thru bb009-Exit.
032500     perform  zz900-Wrap-Up              thru zz900-Exit.
032600     goback.
032700*
032800 aa000-Exit.
032900     exit.
033000*
033100 aa010-Open-Files.
033200*
033300     open     input  PY-Request-File.
033400     if       WS-Request-Status not = "00"
033500              display  PY010 " " WS-Request-Status
033600              move     16 to return-code
033700              stop     run
033800     end-if.
033900     open     output PY-Detail-File.
034000     if       WS-Detail-Status not = "00"
034100              display  PY011 " " WS-Detail-Status
034200              move     16 to return-code
034300              stop     run
034400     end-if.
034500     open     output PY-Compare-File.
034600     if       WS-Compare-Status not = "00"
034700              display  PY012 " " WS-Compare-Status
034800              move     16 to return-code
034900              stop     run
035000     end-if.
035100     open     output PY-Csv-File.
035200     if       WS-Csv-Status not = "00"
035300              display  PY013 " " WS-Csv-Status
035400              move     16 to return-code
035500              stop     run
035600     end-if.
035700 aa010-Exit.
035800     exit.
035900*
036000***************************************************************
036100* Regime rule table.  One leg per regime code - the
036200* same "unwieldy but simple" style the old Wspystax history
036300* grumbled about; nobody has found a tidier way in 39 years.
036400***************************************************************
036500*
036600 aa005-Build-Regime-Table      section.
036700*************************************
036800*
036900     move     zero to WS-Regime-Count.
037000     perform  bb110-Regime-Bulgaria-Frl    thru bb110-Exit.
037100     perform  bb102-Regime-Czechia-Frl     thru bb102-Exit.
037200     perform  bb101-Regime-Czechia-Sal     thru bb101-Exit.
037300     perform  bb107-Regime-France-Sal      thru bb107-Exit.
037400     perform  bb100-Regime-Germany-Sal     thru bb100-Exit.
037500     perform  bb103-Regime-Israel-Sal      thru bb103-Exit.
037600     perform  bb109-Regime-Portugal-Frl    thru bb109-Exit.
037700     perform  bb108-Regime-Portugal-Sal    thru bb108-Exit.
037800     perform  bb111-Regime-Romania-Frl     thru bb111-Exit.
037900     perform  bb105-Regime-Spain-Bcn       thru bb105-Exit.
038000     perform  bb104-Regime-Spain-Mad       thru bb104-Exit.
038100     perform  bb106-Regime-Spain-Val       thru bb106-Exit.
038200 aa005-Exit.
038300     exit.
038400*
038500 bb100-Regime-Germany-Sal.
038600     add      1 to WS-Regime-Count.
038700     move     WS-Regime-Count to WS-RC.
038800     move     "GERMANY-SAL"        to RG-Code(WS-RC).
038900     move     "Germany"            to RG-Country(WS-RC).
039000     move     "Salaried Employee"  to RG-Employ-Type(WS-RC).
039100     move     "EUR"                to RG-Local-Ccy(WS-RC).
039200     move     "A"                  to RG-Taxbase-Method(WS-RC).
039300     move     6                    to RG-Deduction-Count(WS-RC).
039400     move     "PENSION INSURANCE"  to DR-Name(WS-RC,1).
039500     move     "F"                  to DR-Kind(WS-RC,1).
039600     move     "G"                  to DR-Applies-To(WS-RC,1).
039700     move     0.0930               to DR-Rate(WS-RC,1).
039800     move     96000.00             to DR-Ceiling(WS-RC,1).
039900     move     "HEALTH INSURANCE"   to DR-Name(WS-RC,2).
040000     move     "F"                  to DR-Kind(WS-RC,2).
040100     move     "G"                  to DR-Applies-To(WS-RC,2).
040200     move     0.0910               to DR-Rate(WS-RC,2).
040300     move     62100.00             to DR-Ceiling(WS-RC,2).
040400     move     "UNEMPLOYMENT INSURANCE"
040500                                    to DR-Name(WS-RC,3).
040600     move     "F"                  to DR-Kind(WS-RC,3).
040700     move     "G"                  to DR-Applies-To(WS-RC,3).
040800     move     0.0130               to DR-Rate(WS-RC,3).
040900     move     96000.00             to DR-Ceiling(WS-RC,3).
041000     move     "LONG-TERM-CARE INSURANCE"
041100                                    to DR-Name(WS-RC,4).
041200     move     "F"                  to DR-Kind(WS-RC,4).
041300     move     "G"                  to DR-Applies-To(WS-RC,4).
041400     move     0.0200               to DR-Rate(WS-RC,4).
041500     move     62100.00             to DR-Ceiling(WS-RC,4).
041600     move     "INCOME TAX"         to DR-Name(WS-RC,5).
041700     move     "P"                  to DR-Kind(WS-RC,5).
041800     move     "T"                  to DR-Applies-To(WS-RC,5).
041900     move     9                    to DR-Bracket-Count(WS-RC,5).
042000     move     0            to TB-Lower(WS-RC,5,1).
042100     move     12096.00     to TB-Upper(WS-RC,5,1).
042200     move     0            to TB-Rate(WS-RC,5,1).
042300     move     12096.00     to TB-Lower(WS-RC,5,2).
042400     move     22096.00     to TB-Upper(WS-RC,5,2).
042500     move     0.2400       to TB-Rate(WS-RC,5,2).
042600     move     22096.00     to TB-Lower(WS-RC,5,3).
042700     move     32096.00     to TB-Upper(WS-RC,5,3).
042800     move     0.3200       to TB-Rate(WS-RC,5,3).
042900     move     32096.00     to TB-Lower(WS-RC,5,4).
043000     move     42096.00     to TB-Upper(WS-RC,5,4).
043100     move     0.3700       to TB-Rate(WS-RC,5,4).
043200     move     42096.00     to TB-Lower(WS-RC,5,5).
043300     move     52096.00     to TB-Upper(WS-RC,5,5).
043400     move     0.4000       to TB-Rate(WS-RC,5,5).
043500     move     52096.00     to TB-Lower(WS-RC,5,6).
043600     move     62096.00     to TB-Upper(WS-RC,5,6).
043700     move     0.4100       to TB-Rate(WS-RC,5,6).
043800     move     62096.00     to TB-Lower(WS-RC,5,7).
043900     move     68480.00     to TB-Upper(WS-RC,5,7).
044000     move     0.4200       to TB-Rate(WS-RC,5,7).
044100     move     68480.00     to TB-Lower(WS-RC,5,8).
044200     move     277825.00    to TB-Upper(WS-RC,5,8).
044300     move     0.4200       to TB-Rate(WS-RC,5,8).
044400     move     277825.00    to TB-Lower(WS-RC,5,9).
044500     move     999999999.99 to TB-Upper(WS-RC,5,9).
044600     move     0.4500       to TB-Rate(WS-RC,5,9).
044700     move     "SOLIDARITY SURCHARGE"
044800                                    to DR-Name(WS-RC,6).
044900     move     "S"                  to DR-Kind(WS-RC,6).
045000     move     "I"                  to DR-Applies-To(WS-RC,6).
045100     move     0.0550               to DR-Rate(WS-RC,6).
045200     move     1000.00              to DR-Threshold(WS-RC,6).
045300 bb100-Exit.
045400     exit.
045500*
045600 bb101-Regime-Czechia-Sal.
045700     add      1 to WS-Regime-Count.
045800     move     WS-Regime-Count to WS-RC.
045900     move     "CZECHIA-SAL"        to RG-Code(WS-RC).
046000     move     "Czechia"            to RG-Country(WS-RC).
046100     move     "Salaried Employee"  to RG-Employ-Type(WS-RC).
046200     move     "CZK"                to RG-Local-Ccy(WS-RC).
046300     move     "S"                  to RG-Taxbase-Method(WS-RC).
046400     move     3                    to RG-Deduction-Count(WS-RC).
046500     move     "SOCIAL SECURITY"    to DR-Name(WS-RC,1).
046600     move     "F"                  to DR-Kind(WS-RC,1).
046700     move     "G"                  to DR-Applies-To(WS-RC,1).
046800     move     0.0650               to DR-Rate(WS-RC,1).
046900     move     "HEALTH INSURANCE"   to DR-Name(WS-RC,2).
047000     move     "F"                  to DR-Kind(WS-RC,2).
047100     move     "G"                  to DR-Applies-To(WS-RC,2).
047200     move     0.0450               to DR-Rate(WS-RC,2).
047300     move     "INCOME TAX"         to DR-Name(WS-RC,3).
047400     move     "P"                  to DR-Kind(WS-RC,3).
047500     move     "G"                  to DR-Applies-To(WS-RC,3).
047600     move     2                    to DR-Bracket-Count(WS-RC,3).
047700     move     0            to TB-Lower(WS-RC,3,1).
047800     move     74709.12     to TB-Upper(WS-RC,3,1).
047900     move     0.1500       to TB-Rate(WS-RC,3,1).
048000     move     74709.12     to TB-Lower(WS-RC,3,2).
048100     move     999999999.99 to TB-Upper(WS-RC,3,2).
048200     move     0.2300       to TB-Rate(WS-RC,3,2).
048300 bb101-Exit.
048400     exit.
048500*
048600 bb102-Regime-Czechia-Frl.
048700     add      1 to WS-Regime-Count.
048800     move     WS-Regime-Count to WS-RC.
048900     move     "CZECHIA-FRL"        to RG-Code(WS-RC).
049000     move     "Czechia"            to RG-Country(WS-RC).
049100     move     "Freelancer"         to RG-Employ-Type(WS-RC).
049200     move     "CZK"                to RG-Local-Ccy(WS-RC).
049300     move     "F"                  to RG-Taxbase-Method(WS-RC).
049400     move     0.4000               to RG-Taxbase-Rate(WS-RC).
049500     move     80000.00             to RG-Taxbase-Cap(WS-RC).
049600     move     3                    to RG-Deduction-Count(WS-RC).
049700     move     "INCOME TAX"         to DR-Name(WS-RC,1).
049800     move     "P"                  to DR-Kind(WS-RC,1).
049900     move     "T"                  to DR-Applies-To(WS-RC,1).
050000     move     1233.60              to DR-Discount(WS-RC,1).
050100     move     2                    to DR-Bracket-Count(WS-RC,1).
050200     move     0            to TB-Lower(WS-RC,1,1).
050300     move     74709.12     to TB-Upper(WS-RC,1,1).
050400     move     0.1500       to TB-Rate(WS-RC,1,1).
050500     move     74709.12     to TB-Lower(WS-RC,1,2).
050600     move     999999999.99 to TB-Upper(WS-RC,1,2).
050700     move     0.2300       to TB-Rate(WS-RC,1,2).
050800     move     "SOCIAL SECURITY"    to DR-Name(WS-RC,2).
050900     move     "M"                  to DR-Kind(WS-RC,2).
051000     move     "T"                  to DR-Applies-To(WS-RC,2).
051100     move     0.5000               to DR-Multiplier(WS-RC,2).
051200     move     0.2920               to DR-Rate(WS-RC,2).
051300     move     "HEALTH INSURANCE"   to DR-Name(WS-RC,3).
051400     move     "M"                  to DR-Kind(WS-RC,3).
051500     move     "T"                  to DR-Applies-To(WS-RC,3).
051600     move     0.5000               to DR-Multiplier(WS-RC,3).
051700     move     0.1350               to DR-Rate(WS-RC,3).
051800 bb102-Exit.
051900     exit.
052000*
052100 bb103-Regime-Israel-Sal.
052200     add      1 to WS-Regime-Count.
052300     move     WS-Regime-Count to WS-RC.
052400     move     "ISRAEL-SAL"         to RG-Code(WS-RC).
052500     move     "Israel"             to RG-Country(WS-RC).
052600     move     "Salaried Employee"  to RG-Employ-Type(WS-RC).
052700     move     "ILS"                to RG-Local-Ccy(WS-RC).
052800     move     "S"                  to RG-Taxbase-Method(WS-RC).
052900     move     5                    to RG-Deduction-Count(WS-RC).
053000     move     "NATIONAL INSURANCE" to DR-Name(WS-RC,1).
053100     move     "F"                  to DR-Kind(WS-RC,1).
053200     move     "G"                  to DR-Applies-To(WS-RC,1).
053300     move     0.0400               to DR-Rate(WS-RC,1).
053400     move     "HEALTH TAX"         to DR-Name(WS-RC,2).
053500     move     "F"                  to DR-Kind(WS-RC,2).
053600     move     "G"                  to DR-Applies-To(WS-RC,2).
053700     move     0.0500               to DR-Rate(WS-RC,2).
053800     move     "PENSION"            to DR-Name(WS-RC,3).
053900     move     "F"                  to DR-Kind(WS-RC,3).
054000     move     "G"                  to DR-Applies-To(WS-RC,3).
054100     move     0.0600               to DR-Rate(WS-RC,3).
054200     move     "KEREN HISHTALMUT"   to DR-Name(WS-RC,4).
054300     move     "C"                  to DR-Kind(WS-RC,4).
054400     move     "G"                  to DR-Applies-To(WS-RC,4).
054500     move     0.0250               to DR-Rate(WS-RC,4).
054600     move     47136.00             to DR-Ceiling(WS-RC,4).
054700     move     "INCOME TAX"         to DR-Name(WS-RC,5).
054800     move     "P"                  to DR-Kind(WS-RC,5).
054900     move     "G"                  to DR-Applies-To(WS-RC,5).
055000     move     7                    to DR-Bracket-Count(WS-RC,5).
055100     move     0            to TB-Lower(WS-RC,5,1).
055200     move     20760.00     to TB-Upper(WS-RC,5,1).
055300     move     0.1000       to TB-Rate(WS-RC,5,1).
055400     move     20760.00     to TB-Lower(WS-RC,5,2).
055500     move     29760.00     to TB-Upper(WS-RC,5,2).
055600     move     0.1400       to TB-Rate(WS-RC,5,2).
055700     move     29760.00     to TB-Lower(WS-RC,5,3).
055800     move     46260.00     to TB-Upper(WS-RC,5,3).
055900     move     0.2000       to TB-Rate(WS-RC,5,3).
056000     move     46260.00     to TB-Lower(WS-RC,5,4).
056100     move     65010.00     to TB-Upper(WS-RC,5,4).
056200     move     0.3100       to TB-Rate(WS-RC,5,4).
056300     move     65010.00     to TB-Lower(WS-RC,5,5).
056400     move     140070.00    to TB-Upper(WS-RC,5,5).
056500     move     0.3500       to TB-Rate(WS-RC,5,5).
056600     move     140070.00    to TB-Lower(WS-RC,5,6).
056700     move     180390.00    to TB-Upper(WS-RC,5,6).
056800     move     0.4700       to TB-Rate(WS-RC,5,6).
056900     move     180390.00    to TB-Lower(WS-RC,5,7).
057000     move     999999999.99 to TB-Upper(WS-RC,5,7).
057100     move     0.5000       to TB-Rate(WS-RC,5,7).
057200 bb103-Exit.
057300     exit.
057400*
057500 bb104-Regime-Spain-Mad.
057600     add      1 to WS-Regime-Count.
057700     move     WS-Regime-Count to WS-RC.
057800     move     "SPAIN-MAD"          to RG-Code(WS-RC).
057900     move     "Spain (Madrid)"     to RG-Country(WS-RC).
058000     move     "Salaried Employee"  to RG-Employ-Type(WS-RC).
058100     move     "EUR"                to RG-Local-Ccy(WS-RC).
058200     move     "S"                  to RG-Taxbase-Method(WS-RC).
058300     move     2                    to RG-Deduction-Count(WS-RC).
058400     move     "SOCIAL SECURITY"    to DR-Name(WS-RC,1).
058500     move     "F"                  to DR-Kind(WS-RC,1).
058600     move     "G"                  to DR-Applies-To(WS-RC,1).
058700     move     0.0635               to DR-Rate(WS-RC,1).
058800     move     53400.00             to DR-Ceiling(WS-RC,1).
058900     move     "INCOME TAX"         to DR-Name(WS-RC,2).
059000     move     "P"                  to DR-Kind(WS-RC,2).
059100     move     "G"                  to DR-Applies-To(WS-RC,2).
059200     move     6                    to DR-Bracket-Count(WS-RC,2).
059300     move     0            to TB-Lower(WS-RC,2,1).
059400     move     12450.00     to TB-Upper(WS-RC,2,1).
059500     move     0.1900       to TB-Rate(WS-RC,2,1).
059600     move     12450.00     to TB-Lower(WS-RC,2,2).
059700     move     20200.00     to TB-Upper(WS-RC,2,2).
059800     move     0.2400       to TB-Rate(WS-RC,2,2).
059900     move     20200.00     to TB-Lower(WS-RC,2,3).
060000     move     35200.00     to TB-Upper(WS-RC,2,3).
060100     move     0.3000       to TB-Rate(WS-RC,2,3).
060200     move     35200.00     to TB-Lower(WS-RC,2,4).
060300     move     60000.00     to TB-Upper(WS-RC,2,4).
060400     move     0.3700       to TB-Rate(WS-RC,2,4).
060500     move     60000.00     to TB-Lower(WS-RC,2,5).
060600     move     300000.00    to TB-Upper(WS-RC,2,5).
060700     move     0.4500       to TB-Rate(WS-RC,2,5).
060800     move     300000.00    to TB-Lower(WS-RC,2,6).
060900     move     999999999.99 to TB-Upper(WS-RC,2,6).
061000     move     0.4700       to TB-Rate(WS-RC,2,6).
061100 bb104-Exit.
061200     exit.
061300*
061400 bb105-Regime-Spain-Bcn.
061500     add      1 to WS-Regime-Count.
061600     move     WS-Regime-Count to WS-RC.
061700     move     "SPAIN-BCN"          to RG-Code(WS-RC).
061800     move     "Spain (Barcelona)"  to RG-Country(WS-RC).
061900     move     "Salaried Employee"  to RG-Employ-Type(WS-RC).
062000     move     "EUR"                to RG-Local-Ccy(WS-RC).
062100     move     "S"                  to RG-Taxbase-Method(WS-RC).
062200     move     2                    to RG-Deduction-Count(WS-RC).
062300     move     "SOCIAL SECURITY"    to DR-Name(WS-RC,1).
062400     move     "F"                  to DR-Kind(WS-RC,1).
062500     move     "G"                  to DR-Applies-To(WS-RC,1).
062600     move     0.0635               to DR-Rate(WS-RC,1).
062700     move     53400.00             to DR-Ceiling(WS-RC,1).
062800     move     "INCOME TAX"         to DR-Name(WS-RC,2).
062900     move     "P"                  to DR-Kind(WS-RC,2).
063000     move     "G"                  to DR-Applies-To(WS-RC,2).
063100     move     6                    to DR-Bracket-Count(WS-RC,2).
063200     move     0            to TB-Lower(WS-RC,2,1).
063300     move     12450.00     to TB-Upper(WS-RC,2,1).
063400     move     0.1900       to TB-Rate(WS-RC,2,1).
063500     move     12450.00     to TB-Lower(WS-RC,2,2).
063600     move     20200.00     to TB-Upper(WS-RC,2,2).
063700     move     0.2400       to TB-Rate(WS-RC,2,2).
063800     move     20200.00     to TB-Lower(WS-RC,2,3).
063900     move     35200.00     to TB-Upper(WS-RC,2,3).
064000     move     0.3150       to TB-Rate(WS-RC,2,3).
064100     move     35200.00     to TB-Lower(WS-RC,2,4).
064200     move     60000.00     to TB-Upper(WS-RC,2,4).
064300     move     0.3850       to TB-Rate(WS-RC,2,4).
064400     move     60000.00     to TB-Lower(WS-RC,2,5).
064500     move     300000.00    to TB-Upper(WS-RC,2,5).
064600     move     0.4600       to TB-Rate(WS-RC,2,5).
064700     move     300000.00    to TB-Lower(WS-RC,2,6).
064800     move     999999999.99 to TB-Upper(WS-RC,2,6).
064900     move     0.4800       to TB-Rate(WS-RC,2,6).
065000 bb105-Exit.
065100     exit.
065200*
065300 bb106-Regime-Spain-Val.
065400     add      1 to WS-Regime-Count.
065500     move     WS-Regime-Count to WS-RC.
065600     move     "SPAIN-VAL"          to RG-Code(WS-RC).
065700     move     "Spain (Valencia)"   to RG-Country(WS-RC).
065800     move     "Salaried Employee"  to RG-Employ-Type(WS-RC).
065900     move     "EUR"                to RG-Local-Ccy(WS-RC).
066000     move     "S"                  to RG-Taxbase-Method(WS-RC).
066100     move     2                    to RG-Deduction-Count(WS-RC).
066200     move     "SOCIAL SECURITY"    to DR-Name(WS-RC,1).
066300     move     "F"                  to DR-Kind(WS-RC,1).
066400     move     "G"                  to DR-Applies-To(WS-RC,1).
066500     move     0.0635               to DR-Rate(WS-RC,1).
066600     move     53400.00             to DR-Ceiling(WS-RC,1).
066700     move     "INCOME TAX"         to DR-Name(WS-RC,2).
066800     move     "P"                  to DR-Kind(WS-RC,2).
066900     move     "G"                  to DR-Applies-To(WS-RC,2).
067000     move     6                    to DR-Bracket-Count(WS-RC,2).
067100     move     0            to TB-Lower(WS-RC,2,1).
067200     move     12450.00     to TB-Upper(WS-RC,2,1).
067300     move     0.1900       to TB-Rate(WS-RC,2,1).
067400     move     12450.00     to TB-Lower(WS-RC,2,2).
067500     move     20200.00     to TB-Upper(WS-RC,2,2).
067600     move     0.2400       to TB-Rate(WS-RC,2,2).
067700     move     20200.00     to TB-Lower(WS-RC,2,3).
067800     move     35200.00     to TB-Upper(WS-RC,2,3).
067900     move     0.3050       to TB-Rate(WS-RC,2,3).
068000     move     35200.00     to TB-Lower(WS-RC,2,4).
068100     move     60000.00     to TB-Upper(WS-RC,2,4).
068200     move     0.3750       to TB-Rate(WS-RC,2,4).
068300     move     60000.00     to TB-Lower(WS-RC,2,5).
068400     move     300000.00    to TB-Upper(WS-RC,2,5).
068500     move     0.4550       to TB-Rate(WS-RC,2,5).
068600     move     300000.00    to TB-Lower(WS-RC,2,6).
068700     move     999999999.99 to TB-Upper(WS-RC,2,6).
068800     move     0.4750       to TB-Rate(WS-RC,2,6).
068900 bb106-Exit.
069000     exit.
069100*
069200 bb107-Regime-France-Sal.
069300     add      1 to WS-Regime-Count.
069400     move     WS-Regime-Count to WS-RC.
069500     move     "FRANCE-SAL"         to RG-Code(WS-RC).
069600     move     "France"             to RG-Country(WS-RC).
069700     move     "Salaried Employee"  to RG-Employ-Type(WS-RC).
069800     move     "EUR"                to RG-Local-Ccy(WS-RC).
069900     move     "A"                  to RG-Taxbase-Method(WS-RC).
070000     move     8                    to RG-Deduction-Count(WS-RC).
070100     move     "OLD-AGE INSURANCE BASE"
070200                                    to DR-Name(WS-RC,1).
070300     move     "C"                  to DR-Kind(WS-RC,1).
070400     move     "G"                  to DR-Applies-To(WS-RC,1).
070500     move     0.0690               to DR-Rate(WS-RC,1).
070600     move     47100.00             to DR-Ceiling(WS-RC,1).
070700     move     "OLD-AGE INSURANCE SUPPLEMENTARY"
070800                                    to DR-Name(WS-RC,2).
070900     move     "F"                  to DR-Kind(WS-RC,2).
071000     move     "G"                  to DR-Applies-To(WS-RC,2).
071100     move     0.0040               to DR-Rate(WS-RC,2).
071200     move     "CSG"                to DR-Name(WS-RC,3).
071300     move     "F"                  to DR-Kind(WS-RC,3).
071400     move     "G"                  to DR-Applies-To(WS-RC,3).
071500     move     0.0904               to DR-Rate(WS-RC,3).
071600     move     "CRDS"               to DR-Name(WS-RC,4).
071700     move     "F"                  to DR-Kind(WS-RC,4).
071800     move     "G"                  to DR-Applies-To(WS-RC,4).
071900     move     0.0049               to DR-Rate(WS-RC,4).
072000     move     "SUPPLEMENTARY PENSION BRACKET 1"
072100                                    to DR-Name(WS-RC,5).
072200     move     "C"                  to DR-Kind(WS-RC,5).
072300     move     "G"                  to DR-Applies-To(WS-RC,5).
072400     move     0.0315               to DR-Rate(WS-RC,5).
072500     move     47100.00             to DR-Ceiling(WS-RC,5).
072600     move     "SUPPLEMENTARY PENSION BRACKET 2"
072700                                    to DR-Name(WS-RC,6).
072800     move     "C"                  to DR-Kind(WS-RC,6).
072900     move     "G"                  to DR-Applies-To(WS-RC,6).
073000     move     0.0864               to DR-Rate(WS-RC,6).
073100     move     47100.00             to DR-Floor(WS-RC,6).
073200     move     376800.00            to DR-Ceiling(WS-RC,6).
073300     move     "CEG BRACKET 1"      to DR-Name(WS-RC,7).
073400     move     "C"                  to DR-Kind(WS-RC,7).
073500     move     "G"                  to DR-Applies-To(WS-RC,7).
073600     move     0.0086               to DR-Rate(WS-RC,7).
073700     move     47100.00             to DR-Ceiling(WS-RC,7).
073800     move     "CEG BRACKET 2"      to DR-Name(WS-RC,8).
073900     move     "C"                  to DR-Kind(WS-RC,8).
074000     move     "G"                  to DR-Applies-To(WS-RC,8).
074100     move     0.0108               to DR-Rate(WS-RC,8).
074200     move     47100.00             to DR-Floor(WS-RC,8).
074300     move     376800.00            to DR-Ceiling(WS-RC,8).
074400 bb107-Exit.
074500     exit.
074600*
074700 bb108-Regime-Portugal-Sal.
074800     add      1 to WS-Regime-Count.
074900     move     WS-Regime-Count to WS-RC.
075000     move     "PORTUGAL-SAL"       to RG-Code(WS-RC).
075100     move     "Portugal"           to RG-Country(WS-RC).
075200     move     "Salaried Employee"  to RG-Employ-Type(WS-RC).
075300     move     "EUR"                to RG-Local-Ccy(WS-RC).
075400     move     "S"                  to RG-Taxbase-Method(WS-RC).
075500     move     2                    to RG-Deduction-Count(WS-RC).
075600     move     "SOCIAL SECURITY (TSU)"
075700                                    to DR-Name(WS-RC,1).
075800     move     "F"                  to DR-Kind(WS-RC,1).
075900     move     "G"                  to DR-Applies-To(WS-RC,1).
076000     move     0.1100               to DR-Rate(WS-RC,1).
076100     move     "INCOME TAX (IRS)"   to DR-Name(WS-RC,2).
076200     move     "P"                  to DR-Kind(WS-RC,2).
076300     move     "G"                  to DR-Applies-To(WS-RC,2).
076400     move     9                    to DR-Bracket-Count(WS-RC,2).
076500     perform  bb120-Portugal-Irs-Brackets thru bb120-Exit
076600              varying WS-Bracket-Idx from 1 by 1
076700              until   WS-Bracket-Idx > 9.
076800 bb108-Exit.
076900     exit.
077000*
077100* Same nine Irs brackets apply to both the salaried and the
077200* freelancer regime - built as one shared leg so the two
077300* tables cannot drift apart, a lesson learned fixing PYR2201.
077400*
077500 bb120-Portugal-Irs-Brackets.
077600     evaluate WS-Bracket-Idx
077700       when 1
077800         move 0            to TB-Lower(WS-RC,WS-RG-Dedn-Sub,1)
077900         move 7703.00       to TB-Upper(WS-RC,WS-RG-Dedn-Sub,1)
078000         move 0.1325        to TB-Rate(WS-RC,WS-RG-Dedn-Sub,1)
078100       when 2
078200         move 7703.00       to TB-Lower(WS-RC,WS-RG-Dedn-Sub,2)
078300         move 11623.00      to TB-Upper(WS-RC,WS-RG-Dedn-Sub,2)
078400         move 0.1800        to TB-Rate(WS-RC,WS-RG-Dedn-Sub,2)
078500       when 3
078600         move 11623.00      to TB-Lower(WS-RC,WS-RG-Dedn-Sub,3)
078700         move 16472.00      to TB-Upper(WS-RC,WS-RG-Dedn-Sub,3)
078800         move 0.2300        to TB-Rate(WS-RC,WS-RG-Dedn-Sub,3)
078900       when 4
079000         move 16472.00      to TB-Lower(WS-RC,WS-RG-Dedn-Sub,4)
079100         move 21321.00      to TB-Upper(WS-RC,WS-RG-Dedn-Sub,4)
079200         move 0.2600        to TB-Rate(WS-RC,WS-RG-Dedn-Sub,4)
079300       when 5
079400         move 21321.00      to TB-Lower(WS-RC,WS-RG-Dedn-Sub,5)
079500         move 27146.00      to TB-Upper(WS-RC,WS-RG-Dedn-Sub,5)
079600         move 0.3275        to TB-Rate(WS-RC,WS-RG-Dedn-Sub,5)
079700       when 6
079800         move 27146.00      to TB-Lower(WS-RC,WS-RG-Dedn-Sub,6)
079900         move 39791.00      to TB-Upper(WS-RC,WS-RG-Dedn-Sub,6)
080000         move 0.3700        to TB-Rate(WS-RC,WS-RG-Dedn-Sub,6)
080100       when 7
080200         move 39791.00      to TB-Lower(WS-RC,WS-RG-Dedn-Sub,7)
080300         move 51997.00      to TB-Upper(WS-RC,WS-RG-Dedn-Sub,7)
080400         move 0.4350        to TB-Rate(WS-RC,WS-RG-Dedn-Sub,7)
080500       when 8
080600         move 51997.00      to TB-Lower(WS-RC,WS-RG-Dedn-Sub,8)
080700         move 81199.00      to TB-Upper(WS-RC,WS-RG-Dedn-Sub,8)
080800         move 0.4500        to TB-Rate(WS-RC,WS-RG-Dedn-Sub,8)
080900       when 9
081000         move 81199.00      to TB-Lower(WS-RC,WS-RG-Dedn-Sub,9)
081100         move 999999999.99  to TB-Upper(WS-RC,WS-RG-Dedn-Sub,9)
081200         move 0.4800        to TB-Rate(WS-RC,WS-RG-Dedn-Sub,9)
081300     end-evaluate.
081400 bb120-Exit.
081500     exit.
081600*
081700 bb109-Regime-Portugal-Frl.
081800     add      1 to WS-Regime-Count.
081900     move     WS-Regime-Count to WS-RC.
082000     move     "PORTUGAL-FRL"       to RG-Code(WS-RC).
082100     move     "Portugal"           to RG-Country(WS-RC).
082200     move     "Freelancer"         to RG-Employ-Type(WS-RC).
082300     move     "EUR"                to RG-Local-Ccy(WS-RC).
082400     move     "F"                  to RG-Taxbase-Method(WS-RC).
082500     move     0.2500               to RG-Taxbase-Rate(WS-RC).
082600     move     999999999.99         to RG-Taxbase-Cap(WS-RC).
082700     move     2                    to RG-Deduction-Count(WS-RC).
082800     move     "SOCIAL SECURITY"    to DR-Name(WS-RC,1).
082900     move     "M"                  to DR-Kind(WS-RC,1).
083000     move     "G"                  to DR-Applies-To(WS-RC,1).
083100     move     0.7000               to DR-Multiplier(WS-RC,1).
083200     move     0.2140               to DR-Rate(WS-RC,1).
083300     move     "INCOME TAX (IRS)"   to DR-Name(WS-RC,2).
083400     move     "P"                  to DR-Kind(WS-RC,2).
083500     move     "T"                  to DR-Applies-To(WS-RC,2).
083600     move     9                    to DR-Bracket-Count(WS-RC,2).
083700     perform  bb120-Portugal-Irs-Brackets thru bb120-Exit
083800              varying WS-Bracket-Idx from 1 by 1
083900              until   WS-Bracket-Idx > 9.
084000 bb109-Exit.
084100     exit.
084200*
084300 bb110-Regime-Bulgaria-Frl.
084400     add      1 to WS-Regime-Count.
084500     move     WS-Regime-Count to WS-RC.
084600     move     "BULGARIA-FRL"       to RG-Code(WS-RC).
084700     move     "Bulgaria"           to RG-Country(WS-RC).
084800     move     "Freelancer"         to RG-Employ-Type(WS-RC).
084900     move     "BGN"                to RG-Local-Ccy(WS-RC).
085000     move     "S"                  to RG-Taxbase-Method(WS-RC).
085100     move     3                    to RG-Deduction-Count(WS-RC).
085200     move     "SOCIAL SECURITY"    to DR-Name(WS-RC,1).
085300     move     "C"                  to DR-Kind(WS-RC,1).
085400     move     "G"                  to DR-Applies-To(WS-RC,1).
085500     move     0.1980               to DR-Rate(WS-RC,1).
085600     move     36813.58             to DR-Ceiling(WS-RC,1).
085700     move     "HEALTH INSURANCE"   to DR-Name(WS-RC,2).
085800     move     "C"                  to DR-Kind(WS-RC,2).
085900     move     "G"                  to DR-Applies-To(WS-RC,2).
086000     move     0.0800               to DR-Rate(WS-RC,2).
086100     move     36813.58             to DR-Ceiling(WS-RC,2).
086200     move     "INCOME TAX"         to DR-Name(WS-RC,3).
086300     move     "P"                  to DR-Kind(WS-RC,3).
086400     move     "G"                  to DR-Applies-To(WS-RC,3).
086500     move     1                    to DR-Bracket-Count(WS-RC,3).
086600     move     0            to TB-Lower(WS-RC,3,1).
086700     move     999999999.99 to TB-Upper(WS-RC,3,1).
086800     move     0.1000       to TB-Rate(WS-RC,3,1).
086900 bb110-Exit.
087000     exit.
087100*
087200 bb111-Regime-Romania-Frl.
087300     add      1 to WS-Regime-Count.
087400     move     WS-Regime-Count to WS-RC.
087500     move     "ROMANIA-FRL"        to RG-Code(WS-RC).
087600     move     "Romania"            to RG-Country(WS-RC).
087700     move     "Freelancer"         to RG-Employ-Type(WS-RC).
087800     move     "RON"                to RG-Local-Ccy(WS-RC).
087900     move     "S"                  to RG-Taxbase-Method(WS-RC).
088000     move     4                    to RG-Deduction-Count(WS-RC).
088100     move     "MICROENTERPRISE TAX"
088200                                    to DR-Name(WS-RC,1).
088300     move     "F"                  to DR-Kind(WS-RC,1).
088400     move     "G"                  to DR-Applies-To(WS-RC,1).
088500     move     0.0100               to DR-Rate(WS-RC,1).
088600     move     "DIVIDEND TAX"       to DR-Name(WS-RC,2).
088700     move     "F"                  to DR-Kind(WS-RC,2).
088800     move     "G"                  to DR-Applies-To(WS-RC,2).
088900     move     0.0800               to DR-Rate(WS-RC,2).
089000     move     "HEALTH INSURANCE"   to DR-Name(WS-RC,3).
089100     move     "F"                  to DR-Kind(WS-RC,3).
089200     move     "G"                  to DR-Applies-To(WS-RC,3).
089300     move     0.0070               to DR-Rate(WS-RC,3).
089400     move     "SOCIAL SECURITY"    to DR-Name(WS-RC,4).
089500     move     "F"                  to DR-Kind(WS-RC,4).
089600     move     "G"                  to DR-Applies-To(WS-RC,4).
089700     move     0.0400               to DR-Rate(WS-RC,4).
089800 bb111-Exit.
089900     exit.
090000*
090100***************************************************************
090200* Currency rate table - see Wspyccy's own history for
090300* why Eur is not carried as a row (unknown-ccy fallback covers
090400* it, rate 1.0000, see Zz050 below).
090500***************************************************************
090600*
090700 aa006-Build-Ccy-Table    section.
090800*************************************
090900*
091000     move     6          to WS-Ccy-Count.
091100     move     "BGN"      to CR-Ccy(1).
091200     move     1.9558     to CR-Per-Eur(1).
091300     move     "CZK"      to CR-Ccy(2).
091400     move     25.0000    to CR-Per-Eur(2).
091500     move     "GBP"      to CR-Ccy(3).
091600     move     0.8500     to CR-Per-Eur(3).
091700     move     "ILS"      to CR-Ccy(4).
091800     move     4.0000     to CR-Per-Eur(4).
091900     move     "RON"      to CR-Ccy(5).
092000     move     4.9500     to CR-Per-Eur(5).
092100     move     "USD"      to CR-Ccy(6).
092200     move     1.1000     to CR-Per-Eur(6).
092300 aa006-Exit.
092400     exit.
092500*
092600***************************************************************
092700* Batch driver - the Gross-Salary control break that tells
092800* Calculate mode (one request) from Compare mode (several codes
092900* sharing one salary).  Classic "hold the next record" pattern.
093000***************************************************************
093100*
093200 bb000-Process-Requests        section.
093300*************************************
093400*
093500     perform  bb001-Read-Valid-Request thru bb001-Exit.
093600     perform  bb002-Process-One-Group thru bb002-Exit
093700              until WS-Request-Eof.
093800 bb009-Exit.
093900     exit.
094000*
094100* Reads one request and runs it through the comma-strip/
094200* numeric check (Bb006); an invalid salary is reported and the
094300* record skipped, without breaking the Gross-Salary control
094400* break running over the records around it.
094500*
094600 bb001-Read-Valid-Request.
094700     move     "N" to WS-Salary-Valid-Sw.
094800     perform  bb001a-Read-One-Request thru bb001a-Exit
094900              until WS-Request-Eof
095000                 or WS-Salary-Is-Valid.
095100 bb001-Exit.
095200     exit.
095300*
095400 bb001a-Read-One-Request.
095500     read     PY-Request-File into PY-Request-Record
095600              at end move "Y" to WS-Request-Eof-Sw.
095700     if       not WS-Request-Eof
095800              add  1 to WS-Req-Count
095900              move Req-Gross-Salary-Tx to WS-Salary-Raw
096000              perform bb006-Parse-Salary thru bb006-Exit
096100              if not WS-Salary-Is-Valid
096200                 display PY021 " " Req-Regime-Code
096300                 add  1 to WS-Error-Count
096400              end-if
096500     end-if.
096600 bb001a-Exit.
096700     exit.
096800*
096900 bb002-Process-One-Group.
097000*
097100     move     zero             to WS-Compare-Count.
097200     move     Req-Regime-Code  to WS-Hold-Regime-Code.
097300     move     WS-Salary-Final-Num to WS-Hold-Gross-Salary.
097400     perform  bb003-Rate-And-Store thru bb003-Exit.
097500     perform  bb001-Read-Valid-Request thru bb001-Exit.
097600     perform  bb004-Accumulate-Same-Salary thru bb004-Exit
097700              until WS-Request-Eof
097800                 or WS-Salary-Final-Num
097900                       not = WS-Hold-Gross-Salary.
098000     evaluate WS-Compare-Count
098100       when 0
098200            continue
098300       when 1
098400            add  1 to WS-Calc-Count
098500            move WS-Compare-Entry(1) to WS-Print-Result
098600            perform cc010-Print-Detail-Report thru cc019-Exit
098700       when other
098800            add  1 to WS-Compare-Run-Count
098900            perform cc030-Print-Comparison-Report
099000                    thru cc039-Exit
099100     end-evaluate.
099200 bb002-Exit.
099300     exit.
099400*
099500 bb004-Accumulate-Same-Salary.
099600     move     Req-Regime-Code  to WS-Hold-Regime-Code.
099700     perform  bb003-Rate-And-Store thru bb003-Exit.
099800     perform  bb001-Read-Valid-Request thru bb001-Exit.
099900 bb004-Exit.
100000     exit.
100100*
100200 bb003-Rate-And-Store.
100300*
100400     move     WS-Hold-Gross-Salary to WS-Gross.
100500     move     "N" to WS-Regime-Found-Sw.
100600     set      RG-Idx to 1.
100700     search   all RG-Entry
100800              at end
100900                 display PY020
101000                 perform zz080-List-Regime-Codes thru zz080-Exit
101100                 add 1 to WS-Error-Count
101200              when RG-Code(RG-Idx) = WS-Hold-Regime-Code
101300                 move "Y" to WS-Regime-Found-Sw.
101400     if       WS-Regime-Found
101500              perform  bb010-Rate-One-Regime thru bb010-Exit
101600              add      1 to WS-Compare-Count
101700              move     PY-Calc-Result-Record
101800                            to WS-Compare-Entry(WS-Compare-Count)
101900              perform  cc050-Write-Csv-Line thru cc059-Exit
102000     end-if.
102100 bb003-Exit.
102200     exit.
102300*
102400 zz080-List-Regime-Codes.
102500     perform  zz081-List-One-Code
102600              varying RG-Idx from 1 by 1
102700              until   RG-Idx > WS-Regime-Count.
102800 zz080-Exit.
102900     exit.
103000*
103100 zz081-List-One-Code.
103200     display  "   " RG-Code(RG-Idx).
103300 zz081-Exit.
103400     exit.
103500*
103600***************************************************************
103700* Universal rating engine (per request) - pre-pass, tax
103800* base, main pass, net.  All the deduction-kind rules live here.
103900***************************************************************
104000*
104100 bb010-Rate-One-Regime         section.
104200*************************************
104300*
104400     move     spaces  to WS-Rule-Done.
104500     move     "N"     to WS-German-Check-Sw.
104600     move     zero    to WS-Social-Security-Tot WS-Income-Tax-Amt
104700                          RS-Deduction-Count RS-Bracket-Count
104800                          RS-Total-Deductions.
104900     move     RG-Code(RG-Idx)        to RS-Regime-Code.
105000     move     RG-Country(RG-Idx)     to RS-Country.
105100     move     RG-Employ-Type(RG-Idx) to RS-Employ-Type.
105200     move     WS-Gross               to RS-Gross.
105300     if       RG-Taxbase-Method(RG-Idx) = "A"
105400           or RG-Taxbase-Method(RG-Idx) = "P"
105500              perform  bb011-Pre-Pass-Social thru bb011-Exit
105600     end-if.
105700     perform  bb020-Compute-Tax-Base thru bb020-Exit.
105800     if       RG-Code(RG-Idx) = "GERMANY-SAL"
105900              perform  bb025-German-Formula-Check thru bb025-Exit
106000     end-if.
106100     perform  bb030-Main-Pass thru bb039-Main-Pass-Exit.
106200     compute  RS-Net = RS-Gross - RS-Total-Deductions.
106300     perform  bb040-Derive-Comparison-Figures thru bb040-Exit.
106400 bb010-Exit.
106500     exit.
106600*
106700 bb011-Pre-Pass-Social.
106800     perform  bb012-Pre-Pass-One-Rule
106900              varying WS-RG-Dedn-Sub from 1 by 1
107000              until   WS-RG-Dedn-Sub > RG-Deduction-Count(RG-Idx).
107100 bb011-Exit.
107200     exit.
107300*
107400 bb012-Pre-Pass-One-Rule.
107500     if       DR-Applies-To(RG-Idx,WS-RG-Dedn-Sub) = "G"
107600              move WS-Gross to WS-Base-Amt
107700              perform bb050-Apply-Deduction-Kind thru bb050-Exit
107800              move "Y" to WS-Rule-Done(WS-RG-Dedn-Sub)
107900              if WS-Dedn-Amt > zero
108000                 perform bb060-Store-Deduction-Line
108100                         thru bb060-Exit
108200                 add  WS-Dedn-Amt to RS-Total-Deductions
108300                 move zero to WS-SS-Tally
108400                 inspect DR-Name(RG-Idx,WS-RG-Dedn-Sub)
108500                         tallying WS-SS-Tally for all "INSURANCE"
108600                 if WS-SS-Tally = zero
108700                    inspect DR-Name(RG-Idx,WS-RG-Dedn-Sub)
108800                            tallying WS-SS-Tally for all "SOCIAL"
108900                 end-if
109000                 if WS-SS-Tally > zero
109100                    add WS-Dedn-Amt to WS-Social-Security-Tot
109200                 end-if
109300              end-if
109400     end-if.
109500 bb012-Exit.
109600     exit.
109700*
109800 bb020-Compute-Tax-Base         section.
109900*************************************
110000*
110100     evaluate RG-Taxbase-Method(RG-Idx)
110200       when "S"
110300            move WS-Gross to RS-Tax-Base
110400       when "A"
110500            compute RS-Tax-Base =
110600                    WS-Gross - WS-Social-Security-Tot
110700       when "F"
110800            perform bb021-Flat-Expense-Base thru bb021-Exit
110900       when "P"
111000            perform bb022-Spanish-Reduction thru bb022-Exit
111100     end-evaluate.
111200 bb020-Exit.
111300     exit.
111400*
111500 bb021-Flat-Expense-Base.
111600     if       WS-Gross not > RG-Taxbase-Cap(RG-Idx)
111700              compute RS-Tax-Base rounded =
111800                      WS-Gross * RG-Taxbase-Rate(RG-Idx)
111900     else
112000              compute RS-Tax-Base rounded =
112100                      RG-Taxbase-Cap(RG-Idx) *
112200                      RG-Taxbase-Rate(RG-Idx)
112300                      + (WS-Gross - RG-Taxbase-Cap(RG-Idx))
112400     end-if.
112500 bb021-Exit.
112600     exit.
112700*
112800 bb022-Spanish-Reduction.
112900     compute  WS-Net-Income = WS-Gross - WS-Social-Security-Tot.
113000     if       WS-Net-Income not > 14047.50
113100              move 6498.00 to WS-Reduction
113200     else
113300       if     WS-Net-Income not < 19747.50
113400              move 2000.00 to WS-Reduction
113500       else
113600              compute WS-Reduction rounded =
113700                      6498.00 -
113800                      (WS-Net-Income - 14047.50) * (4498 / 5700)
113900              if WS-Reduction < 2000.00
114000                 move 2000.00 to WS-Reduction
114100              end-if
114200       end-if
114300     end-if.
114400     compute  RS-Tax-Base = WS-Net-Income - WS-Reduction.
114500 bb022-Exit.
114600     exit.
114700*
114800 bb025-German-Formula-Check.
114900     move     "Y" to WS-German-Check-Sw.
115000     call     "PYGERTAX" using RS-Tax-Base WS-German-Check-Amt.
115100 bb025-Exit.
115200     exit.
115300*
115400 bb030-Main-Pass                section.
115500*************************************
115600*
115700     perform  bb031-Main-Pass-One-Rule
115800              varying WS-RG-Dedn-Sub from 1 by 1
115900              until   WS-RG-Dedn-Sub > RG-Deduction-Count(RG-Idx).
116000 bb039-Main-Pass-Exit.
116100     exit.
116200*
116300 bb031-Main-Pass-One-Rule.
116400     if       not WS-Rule-Is-Done(WS-RG-Dedn-Sub)
116500              perform bb032-Resolve-Base thru bb032-Exit
116600              perform bb050-Apply-Deduction-Kind thru bb050-Exit
116700              if WS-Dedn-Amt > zero
116800                 perform bb060-Store-Deduction-Line
116900                         thru bb060-Exit
117000                 add  WS-Dedn-Amt to RS-Total-Deductions
117100              end-if
117200     end-if.
117300 bb031-Exit.
117400     exit.
117500*
117600 bb032-Resolve-Base.
117700     evaluate DR-Applies-To(RG-Idx,WS-RG-Dedn-Sub)
117800       when "G"  move WS-Gross        to WS-Base-Amt
117900       when "T"  move RS-Tax-Base     to WS-Base-Amt
118000       when "I"  move WS-Income-Tax-Amt to WS-Base-Amt
118100     end-evaluate.
118200 bb032-Exit.
118300     exit.
118400*
118500***************************************************************
118600* Deduction kinds - one subroutine per kind, dispatched
118700* by Dr-Kind.  Used by both the pre-pass and the main pass.
118800***************************************************************
118900*
119000 bb050-Apply-Deduction-Kind     section.
119100*************************************
119200*
119300     move     zero to WS-Dedn-Amt.
119400     evaluate DR-Kind(RG-Idx,WS-RG-Dedn-Sub)
119500       when "F"  perform bb051-Flat-Rate thru bb051-Exit
119600       when "P"  perform bb052-Progressive thru bb052-Exit
119700       when "C"  perform bb053-Capped-Pct thru bb053-Exit
119800       when "M"  perform bb054-Multiplied-Base thru bb054-Exit
119900       when "S"  perform bb055-Conditional-Surcharge
120000                         thru bb055-Exit
120100     end-evaluate.
120200 bb050-Exit.
120300     exit.
120400*
120500 bb051-Flat-Rate.
120600     if       DR-Ceiling(RG-Idx,WS-RG-Dedn-Sub) > zero
120700          and WS-Base-Amt > DR-Ceiling(RG-Idx,WS-RG-Dedn-Sub)
120800              move DR-Ceiling(RG-Idx,WS-RG-Dedn-Sub)
120900                        to WS-Capped-Base
121000     else
121100              move WS-Base-Amt to WS-Capped-Base
121200     end-if.
121300     compute  WS-Dedn-Amt rounded =
121400              WS-Capped-Base * DR-Rate(RG-Idx,WS-RG-Dedn-Sub).
121500 bb051-Exit.
121600     exit.
121700*
121800 bb053-Capped-Pct.
121900     if       DR-Ceiling(RG-Idx,WS-RG-Dedn-Sub) > zero
122000          and WS-Base-Amt > DR-Ceiling(RG-Idx,WS-RG-Dedn-Sub)
122100              move DR-Ceiling(RG-Idx,WS-RG-Dedn-Sub)
122200                        to WS-Capped-Base
122300     else
122400              move WS-Base-Amt to WS-Capped-Base
122500     end-if.
122600     if       DR-Floor(RG-Idx,WS-RG-Dedn-Sub) > zero
122700              if WS-Capped-Base > DR-Floor(RG-Idx,WS-RG-Dedn-Sub)
122800                 subtract DR-Floor(RG-Idx,WS-RG-Dedn-Sub)
122900                          from WS-Capped-Base
123000              else
123100                 move zero to WS-Capped-Base
123200              end-if
123300     end-if.
123400     compute  WS-Dedn-Amt rounded =
123500              WS-Capped-Base * DR-Rate(RG-Idx,WS-RG-Dedn-Sub).
123600 bb053-Exit.
123700     exit.
123800*
123900 bb054-Multiplied-Base.
124000     compute  WS-Dedn-Amt rounded =
124100              WS-Base-Amt * DR-Multiplier(RG-Idx,WS-RG-Dedn-Sub)
124200              * DR-Rate(RG-Idx,WS-RG-Dedn-Sub).
124300 bb054-Exit.
124400     exit.
124500*
124600 bb055-Conditional-Surcharge.
124700     if       WS-Income-Tax-Amt
124800                 > DR-Threshold(RG-Idx,WS-RG-Dedn-Sub)
124900              compute WS-Dedn-Amt rounded =
125000                      WS-Base-Amt * DR-Rate(RG-Idx,WS-RG-Dedn-Sub)
125100     else
125200              move zero to WS-Dedn-Amt
125300     end-if.
125400 bb055-Exit.
125500     exit.
125600*
125700 bb052-Progressive.
125800     move     zero       to WS-Tax-Sum.
125900     move     WS-Base-Amt to WS-Remaining.
126000     perform  bb056-Progressive-One-Bracket
126100              varying WS-Bracket-Idx from 1 by 1
126200              until   WS-Bracket-Idx >
126300                         DR-Bracket-Count(RG-Idx,WS-RG-Dedn-Sub)
126400                 or   WS-Remaining not > zero.
126500     compute  WS-Dedn-Amt =
126600              WS-Tax-Sum - DR-Discount(RG-Idx,WS-RG-Dedn-Sub).
126700     if       WS-Dedn-Amt not > zero
126800              move zero to WS-Dedn-Amt
126900     end-if.
127000     move     WS-Dedn-Amt to WS-Income-Tax-Amt.
127100 bb052-Exit.
127200     exit.
127300*
127400 bb056-Progressive-One-Bracket.
127500     if       TB-Upper(RG-Idx,WS-RG-Dedn-Sub,WS-Bracket-Idx)
127600                 = 999999999.99
127700              move WS-Remaining to WS-Taxable-In-Bracket
127800     else
127900              compute WS-Bracket-Width =
128000                      TB-Upper(RG-Idx,WS-RG-Dedn-Sub,
128100                               WS-Bracket-Idx)
128200                      - TB-Lower(RG-Idx,WS-RG-Dedn-Sub,
128300                                 WS-Bracket-Idx)
128400              if WS-Remaining < WS-Bracket-Width
128500                 move WS-Remaining to WS-Taxable-In-Bracket
128600              else
128700                 move WS-Bracket-Width to WS-Taxable-In-Bracket
128800              end-if
128900     end-if.
129000     if       WS-Taxable-In-Bracket > zero
129100              compute WS-Tax-In-Bracket rounded =
129200                      WS-Taxable-In-Bracket *
129300                      TB-Rate(RG-Idx,WS-RG-Dedn-Sub,
129400                              WS-Bracket-Idx)
129500              add     WS-Tax-In-Bracket to WS-Tax-Sum
129600              perform bb057-Store-Bracket-Line thru bb057-Exit
129700              subtract WS-Taxable-In-Bracket from WS-Remaining
129800     end-if.
129900 bb056-Exit.
130000     exit.
130100*
130200 bb057-Store-Bracket-Line.
130300     add      1 to RS-Bracket-Count.
130400     move     TB-Lower(RG-Idx,WS-RG-Dedn-Sub,WS-Bracket-Idx)
130500                   to RSB-Lower(RS-Bracket-Count).
130600     move     TB-Upper(RG-Idx,WS-RG-Dedn-Sub,WS-Bracket-Idx)
130700                   to RSB-Upper(RS-Bracket-Count).
130800     move     TB-Rate(RG-Idx,WS-RG-Dedn-Sub,WS-Bracket-Idx)
130900                   to RSB-Rate(RS-Bracket-Count).
131000     move     WS-Taxable-In-Bracket
131100                   to RSB-Taxable-Amt(RS-Bracket-Count).
131200     move     WS-Tax-In-Bracket
131300                   to RSB-Tax-Amt(RS-Bracket-Count).
131400 bb057-Exit.
131500     exit.
131600*
131700 bb060-Store-Deduction-Line.
131800     add      1 to RS-Deduction-Count.
131900     move     DR-Name(RG-Idx,WS-RG-Dedn-Sub)
132000                   to RSD-Name(RS-Deduction-Count).
132100     move     WS-Dedn-Amt to RSD-Amount(RS-Deduction-Count).
132200     move     DR-Rate(RG-Idx,WS-RG-Dedn-Sub)
132300                   to RSD-Rate(RS-Deduction-Count).
132400 bb060-Exit.
132500     exit.
132600*
132700 bb040-Derive-Comparison-Figures.
132800     if       RS-Gross = zero
132900              move zero to RS-Net-Pct
133000     else
133100              compute RS-Net-Pct rounded = RS-Net / RS-Gross * 100
133200     end-if.
133300     compute  RS-Net-Monthly rounded = RS-Net / 12.
133400 bb040-Exit.
133500     exit.
133600*
133700***************************************************************
133800* Salary input parsing - strip comma thousands separators from
133900* the 11-byte salary text before it is treated as a number.
134000***************************************************************
134100*
134200 bb006-Parse-Salary             section.
134300*************************************
134400*
134500     move     spaces to WS-Salary-Strip WS-Salary-Final.
134600     move     zero   to WS-Salary-Strip-Len.
134700     move     "Y"    to WS-Salary-Valid-Sw.
134800     perform  bb007-Strip-One-Char
134900              varying WS-Salary-Idx from 1 by 1
135000              until   WS-Salary-Idx > 11.
135100     if       WS-Salary-Is-Valid
135200              compute WS-Salary-Pad = 11 - WS-Salary-Strip-Len
135300              move    zero to WS-Salary-Final-Num
135400              move    WS-Salary-Strip(1:WS-Salary-Strip-Len)
135500                   to WS-Salary-Final(WS-Salary-Pad + 1:
135600                                       WS-Salary-Strip-Len)
135700     end-if.
135800 bb006-Exit.
135900     exit.
136000*
136100 bb007-Strip-One-Char.
136200     if       WS-Salary-Raw(WS-Salary-Idx:1) = ","
136300              continue
136400     else
136500       if     WS-Salary-Raw(WS-Salary-Idx:1) not numeric
136600              move "N" to WS-Salary-Valid-Sw
136700       else
136800              add  1 to WS-Salary-Strip-Len
136900              move WS-Salary-Raw(WS-Salary-Idx:1)
137000                   to WS-Salary-Strip(WS-Salary-Strip-Len:1)
137100       end-if
137200     end-if.
137300 bb007-Exit.
137400     exit.
137500*
137600***************************************************************
137700* Detail/comparison reports - plain Write, no Report Writer
137750* (batch job, no print-queue attached).  Cc015 is the shared
137900* deduction/bracket block used by both report types.
138000***************************************************************
138100*
138200 cc010-Print-Detail-Report      section.
138300*************************************
138400*
138500     move     spaces to PRL-Line.
138600     string   "SALARY CALCULATION - " delimited by size
138700              WS-Print-Result-Country delimited by size
138800              " " delimited by size
138900              WS-Print-Result-Employ-Type delimited by size
139000              into PRL-Line.
139100     write    PY-Detail-Line from PY-Print-Line.
139200     perform  cc015-Print-Result-Block thru cc015-Exit.
139300     move     spaces to PY-Detail-Line.
139400     write    PY-Detail-Line.
139500 cc019-Exit.
139600     exit.
139700*
139800 cc015-Print-Result-Block       section.
139900*************************************
140000*
140100     move     WS-Print-Result-Gross to WS-Edit-Amt.
140200     move     spaces to PRL-Line.
140300     string   "  GROSS SALARY" delimited by size
140400              "                              " delimited by size
140500              WS-Edit-Amt delimited by size
140600              into PRL-Line.
140700     write    PY-Detail-Line from PY-Print-Line.
140800*
140900     move     WS-Print-Result-Tax-Base to WS-Edit-Amt.
141000     move     spaces to PRL-Line.
141100     string   "  TAX BASE" delimited by size
141200              "                              " delimited by size
141300              WS-Edit-Amt delimited by size
141400              into PRL-Line.
141500     write    PY-Detail-Line from PY-Print-Line.
141600     move     spaces to PY-Detail-Line.
141700     write    PY-Detail-Line.
141800*
141900     perform  cc016-Print-One-Dedn-Line
142000              varying WS-Dedn-Idx from 1 by 1
142100              until   WS-Dedn-Idx > WS-Print-Result-Dedn-Count.
142200*
142300     move     WS-Print-Result-Total-Deds to WS-Edit-Amt.
142400     move     spaces to PRL-Line.
142500     string   "  TOTAL DEDUCTIONS" delimited by size
142600              "                        " delimited by size
142700              WS-Edit-Amt delimited by size
142800              into PRL-Line.
142900     write    PY-Detail-Line from PY-Print-Line.
143000*
143100     move     WS-Print-Result-Net to WS-Edit-Amt.
143200     move     spaces to PRL-Line.
143300     string   "  NET SALARY" delimited by size
143400              "                              " delimited by size
143500              WS-Edit-Amt delimited by size
143600              into PRL-Line.
143700     write    PY-Detail-Line from PY-Print-Line.
143800*
143900     move     WS-Print-Result-Net-Pct to WS-Edit-Pct.
144000     move     WS-Print-Result-Net-Monthly to WS-Edit-Amt.
144100     move     spaces to PRL-Line.
144200     string   "  NET AS % OF GROSS" delimited by size
144300              "                    " delimited by size
144400              WS-Edit-Pct delimited by size
144500              "%" delimited by size
144600              into PRL-Line.
144700     write    PY-Detail-Line from PY-Print-Line.
144800     move     spaces to PRL-Line.
144900     string   "  NET SALARY PER MONTH" delimited by size
145000              "                 " delimited by size
145100              WS-Edit-Amt delimited by size
145200              into PRL-Line.
145300     write    PY-Detail-Line from PY-Print-Line.
145400*
145500     if       WS-German-Check-Due
145600              move WS-German-Check-Amt to WS-Edit-Amt
145700              move spaces to PRL-Line
145800              string "  GERMAN EXACT-FORMULA CHECK"
145900                        delimited by size
146000                     "              " delimited by size
146100                     WS-Edit-Amt delimited by size
146200                     into PRL-Line
146300              write  PY-Detail-Line from PY-Print-Line
146400     end-if.
146500*
146600     if       WS-Print-Result-Bracket-Count > zero
146700              move spaces to PY-Detail-Line
146800              write PY-Detail-Line
146900              move spaces to PRL-Line
147000              string "  INCOME TAX BRACKETS" delimited by size
147100                     into PRL-Line
147200              write PY-Detail-Line from PY-Print-Line
147300              perform  cc017-Print-One-Bracket-Line
147400                       varying WS-Bracket-Idx from 1 by 1
147500                       until   WS-Bracket-Idx >
147600                               WS-Print-Result-Bracket-Count
147700     end-if.
147800 cc015-Exit.
147900     exit.
148000*
148100 cc016-Print-One-Dedn-Line.
148200     move     WS-Print-Result-Dedn-Amount(WS-Dedn-Idx)
148300                   to WS-Edit-Amt.
148350*
148360* Flat per-head deductions (Dr-Kind "P") carry no rate, and
148370* Zz9.9's trailing 9 is not a suppressible digit position, so a
148380* zero rate has to be blanked by hand here rather than trusted
148390* to the picture - same blank-when-zero habit Vacprint used for
148395* its commission-rate column.
148400     if       WS-Print-Result-Dedn-Rate(WS-Dedn-Idx) = zero
148450              move    spaces to WS-Edit-Rate
148460              move    space  to WS-Edit-Rate-Sign
148470     else
148480              compute WS-Edit-Rate-Raw rounded =
148500                      WS-Print-Result-Dedn-Rate(WS-Dedn-Idx) * 100
148600              move    WS-Edit-Rate-Raw to WS-Edit-Rate
148700              move    "%" to WS-Edit-Rate-Sign
148800     end-if.
149000     move     spaces to PRL-Line.
149100     string   "  " delimited by size
149200              WS-Print-Result-Dedn-Name(WS-Dedn-Idx)
149300                    delimited by size
149400              "   " delimited by size
149500              WS-Edit-Amt delimited by size
149600              "   " delimited by size
149700              WS-Edit-Rate delimited by size
149750              WS-Edit-Rate-Sign delimited by size
149900              into PRL-Line.
150000     write    PY-Detail-Line from PY-Print-Line.
150100 cc016-Exit.
150200     exit.
150300*
150400 cc017-Print-One-Bracket-Line.
150500     move     WS-Print-Result-Bkt-Lower(WS-Bracket-Idx)
150600                   to WS-Edit-Amt.
150700     move     WS-Print-Result-Bkt-Upper(WS-Bracket-Idx)
150800                   to WS-Edit-Amt2.
150900     compute  WS-Edit-Rate-Raw rounded =
151000              WS-Print-Result-Bkt-Rate(WS-Bracket-Idx) * 100.
151100     move     WS-Edit-Rate-Raw to WS-Edit-Rate.
151200     move     spaces to PRL-Line.
151300     string   "    " delimited by size
151400              WS-Edit-Amt delimited by size
151500              " TO " delimited by size
151600              WS-Edit-Amt2 delimited by size
151700              " @ " delimited by size
151800              WS-Edit-Rate delimited by size
151900              "%" delimited by size
152000              into PRL-Line.
152100     write    PY-Detail-Line from PY-Print-Line.
152200 cc017-Exit.
152300     exit.
152400*
152500 cc030-Print-Comparison-Report  section.
152600*************************************
152700*
152800     move     spaces to PRL-Line.
152900     string   "SALARY COMPARISON" delimited by size into PRL-Line.
153000     write    PY-Compare-Line from PY-Print-Line.
153100     move     spaces to PY-Compare-Line.
153200     write    PY-Compare-Line.
153300     perform  cc031-Print-One-Summary-Line
153400              varying WS-Cmp-Sub from 1 by 1
153500              until   WS-Cmp-Sub > WS-Compare-Count.
153600     perform  cc032-Print-One-Detail-Block
153700              varying WS-Cmp-Sub from 1 by 1
153800              until   WS-Cmp-Sub > WS-Compare-Count.
153900 cc039-Exit.
154000     exit.
154100*
154200 cc031-Print-One-Summary-Line.
154210     move     WS-Compare-Entry(WS-Cmp-Sub) to WS-Print-Result.
154220     perform  zz050-Get-Local-Ccy-Rate thru zz059-Exit.
154230     move     spaces to PRL-Line.
154240     move     1 to WS-Ptr.
154250*
154260* Country/type, then the five money columns and the net-pct
154270* column, each edited in turn through the one Amt/Pct slot and
154280* strung on with pointer so the row holds the full Calc-Result
154290* summary - gross, tax base, total deductions, net, net/month,
154300* net pct - the way the Csv mirror already does.
154310*
154320     string   WS-Print-Result-Country delimited by size
154330              " " delimited by size
154340              WS-Print-Result-Employ-Type delimited by size
154350              "  " delimited by size
154360              into PRL-Line
154370              with pointer WS-Ptr.
154380     move     WS-Print-Result-Gross to WS-Edit-Amt.
154390     string   WS-Edit-Amt delimited by size
154400              "  " delimited by size
154410              into PRL-Line
154420              with pointer WS-Ptr.
154430     move     WS-Print-Result-Tax-Base to WS-Edit-Amt.
154440     string   WS-Edit-Amt delimited by size
154450              "  " delimited by size
154460              into PRL-Line
154470              with pointer WS-Ptr.
154480     move     WS-Print-Result-Total-Deds to WS-Edit-Amt.
154490     string   WS-Edit-Amt delimited by size
154500              "  " delimited by size
154510              into PRL-Line
154520              with pointer WS-Ptr.
154530     move     WS-Print-Result-Net to WS-Edit-Amt.
154540     string   WS-Edit-Amt delimited by size
154550              "  " delimited by size
154560              into PRL-Line
154570              with pointer WS-Ptr.
154580     move     WS-Print-Result-Net-Monthly to WS-Edit-Amt.
154590     string   WS-Edit-Amt delimited by size
154600              "  " delimited by size
154610              into PRL-Line
154620              with pointer WS-Ptr.
154630     move     WS-Print-Result-Net-Pct to WS-Edit-Pct.
154640     string   WS-Edit-Pct delimited by size
154650              "%" delimited by size
154660              into PRL-Line
154670              with pointer WS-Ptr.
154680     write    PY-Compare-Line from PY-Print-Line.
155700     if       WS-Local-Ccy not = "EUR"
155800              move WS-Gross-Local to WS-Edit-Local
155900              move spaces to PRL-Line
156000              string "     LOCAL (" delimited by size
156100                     WS-Local-Ccy delimited by size
156200                     ") GROSS " delimited by size
156300                     WS-Edit-Local delimited by size
156400                     into PRL-Line
156500              write  PY-Compare-Line from PY-Print-Line
156600              move WS-Net-Local to WS-Edit-Local
156700              move spaces to PRL-Line
156800              string "     LOCAL (" delimited by size
156900                     WS-Local-Ccy delimited by size
157000                     ") NET   " delimited by size
157100                     WS-Edit-Local delimited by size
157200                     into PRL-Line
157300              write  PY-Compare-Line from PY-Print-Line
157400     end-if.
157500 cc031-Exit.
157600     exit.
157700*
157800 cc032-Print-One-Detail-Block.
157900     move     WS-Compare-Entry(WS-Cmp-Sub) to WS-Print-Result.
158000     move     spaces to PRL-Line.
158100     string   "DETAILED BREAKDOWN " delimited by size
158200              WS-Cmp-Sub delimited by size
158300              ":" delimited by size
158400              into PRL-Line.
158500     write    PY-Compare-Line from PY-Print-Line.
158600     perform  cc015-Print-Result-Block thru cc015-Exit.
158700 cc032-Exit.
158800     exit.
158900*
159000***************************************************************
159100* Local-currency display - EUR amount times Cr-Per-Eur,
159200* unknown currency defaults the rate to 1.0000.
159300***************************************************************
159400*
159500 zz050-Get-Local-Ccy-Rate       section.
159600*************************************
159700*
159800     move     "N" to WS-Regime-Found-Sw.
159900     set      RG-Idx to 1.
160000     search   all RG-Entry
160100              at end continue
160200              when RG-Code(RG-Idx) = WS-Print-Result-Regime-Code
160300                 move "Y" to WS-Regime-Found-Sw.
160400     move     1.0000 to WS-Local-Rate.
160500     move     "EUR"  to WS-Local-Ccy.
160600     if       WS-Regime-Found
160700              move RG-Local-Ccy(RG-Idx) to WS-Local-Ccy
160800              if WS-Local-Ccy not = "EUR"
160900                 move "N" to WS-Ccy-Found-Sw
161000                 set CR-Idx to 1
161100                 search all CR-Entry
161200                         at end continue
161300                         when CR-Ccy(CR-Idx) = WS-Local-Ccy
161400                            move "Y" to WS-Ccy-Found-Sw
161500                 if WS-Ccy-Found
161600                    move CR-Per-Eur(CR-Idx) to WS-Local-Rate
161700                 end-if
161800              end-if
161900     end-if.
162000     compute  WS-Gross-Local rounded =
162100              WS-Print-Result-Gross * WS-Local-Rate.
162200     compute  WS-Net-Local rounded =
162300              WS-Print-Result-Net * WS-Local-Rate.
162400 zz059-Exit.
162500     exit.
162600*
162700***************************************************************
162800* Csv mirror (Files note - comma separated, 2-decimal amounts).
162900* One "S" summary row per result, plus one "D" row per itemised
163000* deduction and one "B" row per income-tax bracket hit - same
163100* content as the print detail, just comma-delimited and
163200* with plain (no thousands-comma) numerics.
163300***************************************************************
163400*
163500 cc050-Write-Csv-Line           section.
163600*************************************
163700*
163800     move     PY-Calc-Result-Record to WS-Print-Result.
163900     move     WS-Print-Result-Gross       to WS-Csv-Amt-1.
164000     move     WS-Print-Result-Tax-Base    to WS-Csv-Amt-2.
164100     move     WS-Print-Result-Total-Deds  to WS-Csv-Amt-3.
164200     move     WS-Print-Result-Net         to WS-Csv-Amt-4.
164300     move     WS-Print-Result-Net-Monthly to WS-Csv-Amt-5.
164400     move     WS-Print-Result-Net-Pct     to WS-Csv-Pct.
164500     move     spaces to PCL-Line.
164600     string   "S," delimited by size
164700              WS-Print-Result-Regime-Code delimited by size
164800              "," delimited by size
164900              WS-Print-Result-Country delimited by size
165000              "," delimited by size
165100              WS-Print-Result-Employ-Type delimited by size
165200              "," delimited by size
165300              WS-Csv-Amt-1 delimited by size
165400              "," delimited by size
165500              WS-Csv-Amt-2 delimited by size
165600              "," delimited by size
165700              WS-Csv-Amt-3 delimited by size
165800              "," delimited by size
165900              WS-Csv-Amt-4 delimited by size
166000              "," delimited by size
166100              WS-Csv-Amt-5 delimited by size
166200              "," delimited by size
166300              WS-Csv-Pct delimited by size
166400              into PCL-Line.
166500     write    PY-Csv-File-Line from PY-Csv-Line.
166600     perform  cc051-Write-Csv-Dedn-Line
166700              varying WS-Dedn-Idx from 1 by 1
166800              until   WS-Dedn-Idx > WS-Print-Result-Dedn-Count.
166900     perform  cc052-Write-Csv-Bkt-Line
167000              varying WS-Bracket-Idx from 1 by 1
167100              until   WS-Bracket-Idx >
167200                         WS-Print-Result-Bracket-Count.
167300 cc059-Exit.
167400     exit.
167500*
167600 cc051-Write-Csv-Dedn-Line.
167700     move     WS-Print-Result-Dedn-Amount(WS-Dedn-Idx)
167800                   to WS-Csv-Amt-1.
167900     move     WS-Print-Result-Dedn-Rate(WS-Dedn-Idx)
168000                   to WS-Csv-Rate.
168100     move     spaces to PCL-Line.
168200     string   "D," delimited by size
168300              WS-Print-Result-Regime-Code delimited by size
168400              "," delimited by size
168500              WS-Print-Result-Dedn-Name(WS-Dedn-Idx)
168600                    delimited by size
168700              "," delimited by size
168800              WS-Csv-Amt-1 delimited by size
168900              "," delimited by size
169000              WS-Csv-Rate delimited by size
169100              into PCL-Line.
169200     write    PY-Csv-File-Line from PY-Csv-Line.
169300 cc051-Exit.
169400     exit.
169500*
169600 cc052-Write-Csv-Bkt-Line.
169700     move     WS-Print-Result-Bkt-Lower(WS-Bracket-Idx)
169800                   to WS-Csv-Amt-1.
169900     move     WS-Print-Result-Bkt-Upper(WS-Bracket-Idx)
170000                   to WS-Csv-Amt-2.
170100     move     WS-Print-Result-Bkt-Rate(WS-Bracket-Idx)
170200                   to WS-Csv-Rate.
170300     move     WS-Print-Result-Bkt-Taxable(WS-Bracket-Idx)
170400                   to WS-Csv-Amt-4.
170500     move     WS-Print-Result-Bkt-Tax(WS-Bracket-Idx)
170600                   to WS-Csv-Amt-5.
170700     move     spaces to PCL-Line.
170800     string   "B," delimited by size
170900              WS-Print-Result-Regime-Code delimited by size
171000              "," delimited by size
171100              WS-Csv-Amt-1 delimited by size
171200              "," delimited by size
171300              WS-Csv-Amt-2 delimited by size
171400              "," delimited by size
171500              WS-Csv-Rate delimited by size
171600              "," delimited by size
171700              WS-Csv-Amt-4 delimited by size
171800              "," delimited by size
171900              WS-Csv-Amt-5 delimited by size
172000              into PCL-Line.
172100     write    PY-Csv-File-Line from PY-Csv-Line.
172200 cc052-Exit.
172300     exit.
172400*
172500 zz900-Wrap-Up                  section.
172600*************************************
172700*
172800     close    PY-Request-File PY-Detail-File
172900              PY-Compare-File PY-Csv-File.
173000     display  "PYNETCLC - REQUESTS READ    = " WS-Req-Count.
173100     display  "PYNETCLC - CALCULATE RUNS   = " WS-Calc-Count.
173200     display  "PYNETCLC - COMPARE RUNS     = "
173300              WS-Compare-Run-Count.
173400     display  "PYNETCLC - ERRORS (SKIPPED) = " WS-Error-Count.
173500 zz900-Exit.
173600     exit.
