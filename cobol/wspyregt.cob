000100*******************************************
000200*                                          *
000300*  Record Definition For Py Net Calc       *
000400*      Regime Rule Table                   *
000500*                                          *
000600*  One entry per tax-regime code, built   *
000700*  in WORKING-STORAGE at SOJ - NOT a disk  *
000800*  file - see Aa005-Build-Regime-Table in  *
000900*  Pynetclc.  Table kept in RG-Code order  *
001000*  for Search All.                         *
001100*******************************************
001200* History of this rule table:
001300* 14/09/1987 dgh - Created as Pywhcalc Fwt/Swt/Fica cutoff table
001400*                  (see old Wspystax/Wspyswt/Wspylwt copybooks).
001500* 23/02/1999 klb - Y2K readiness pass, dates widened to Ccyy.
001600* 06/08/2002 pmk - Table shape widened for the bureau's Emea desk;
001700*                  first non-US regime (Germany) added by hand.
001800* 19/11/2007 pmk - Czech & Israeli regimes added, still a separate
001900*                  paragraph of Move stmts per regime - unwieldy.
002000* 02/05/2013 djw - Renamed Pywhcalc to Pynetclc.  Spain (3),
002100*                  France & Portugal added, hand-coded per regime.
002200* 14/03/2019 djw - Bulgaria & Romania freelancer regimes added.
002300* 09/07/2025 sct - PYR2201 - Collapsed the three near-duplicate
002400*                  Swt/Lwt/Stax cutoff copybooks (see the old
002500*                  Wspystax.cob note - "3 tables ... should be
002600*                  using just the one table") into this one
002700*                  generic Deduction-Rule/Tax-Bracket shape.
002800* 21/01/2026 sct - PYR2309 - Widened for Dr-Floor/Dr-Multiplier/
002900*                  Dr-Threshold so kind C/M/S no longer need
003000*                  bureau-specific fields bolted on the side.
003100*
003200* Dr-Kind codes -
003300*     F = flat-rate pct of base.      C = capped pct of base.
003400*     P = progressive brackets (Tax-Bracket table applies).
003500*     M = pct of a multiplied base.   S = conditional surcharge.
003600* Dr-Applies-To codes -
003700*     G = gross.  T = tax base.  I = income-tax amount so far.
003800*
003900 01  WS-Regime-Count       pic 99      binary-char unsigned.
004000 01  WS-Regime-Table.
004100     03  RG-Entry  occurs 12 to 20 times
004200                   depending on WS-Regime-Count
004300                   ascending key RG-Code
004400                   indexed by RG-Idx.
004500         05  RG-Code               pic x(20).
004600         05  RG-Country            pic x(20).
004700         05  RG-Employ-Type        pic x(20).
004800         05  RG-Local-Ccy          pic x(3).
004900         05  RG-Taxbase-Method     pic x(1).
005000         05  RG-Taxbase-Rate       pic 9v9999.
005100         05  RG-Taxbase-Cap        pic 9(9)v99.
005200         05  RG-Deduction-Count    pic 9(2)  binary-char unsigned.
005300         05  RG-Deduction  occurs 12 times.
005400             07  DR-Name           pic x(30).
005500             07  DR-Kind           pic x(1).
005600             07  DR-Applies-To     pic x(1).
005700             07  DR-Rate           pic 9v9999.
005800             07  DR-Ceiling        pic 9(9)v99.
005900             07  DR-Floor          pic 9(9)v99.
006000             07  DR-Multiplier     pic 9v9999.
006100             07  DR-Discount       pic 9(7)v99.
006200             07  DR-Threshold      pic 9(9)v99.
006300             07  DR-Bracket-Count  pic 9(2)  binary-char unsigned.
006400             07  DR-Bracket  occurs 10 times.
006500                 09  TB-Lower      pic 9(9)v99.
006600                 09  TB-Upper      pic 9(9)v99.
006700                 09  TB-Rate       pic 9v9999.
006800         05  filler                pic x(9).
